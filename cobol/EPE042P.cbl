000100*================================================================*        
000200 IDENTIFICATION              DIVISION.                                    
000300*================================================================*        
000400 PROGRAM-ID.                 EPE042P.                                     
000500 AUTHOR.                     MARCOS VENANCIO PEIXOTO.                     
000600 INSTALLATION.               DEPTO PROCESSAMENTO DE DADOS.                
000700 DATE-WRITTEN.               06/03/1989.                                  
000800 DATE-COMPILED.                                                           
000900 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001000*================================================================*        
001100*    MODULO......: Estimador de Produtos Equivalentes            *        
001200*    PROGRAMA....: EPE042P                                       *        
001300*    OBJETIVO ...: Adaptador do feed bruto da loja ROHLIK -      *        
001400*                  valida, normaliza e grava o arquivo de        *        
001500*                  retencao e o log-texto dos produtos           *        
001600*                  normalizados, contando lidos/gravados/        *        
001700*                  rejeitados (chamado pelo driver EPE000P)      *        
001800*----------------------------------------------------------------*        
001900*    06/03/1989 - MVP - Ticket CS-0441 - programa inicial do lote CS-0441 
002000*              de importacao do feed ROHLIK, copiado do KOSIK             
002100*    12/1989   - MVP - Ticket CS-0455 - inclusao da contagem de   CS-0455 
002200*              rejeitados e do relatorio de reconciliacao                 
002300*    07/1991   - MVP - Ticket CS-0530 - tratamento do preco       CS-0530 
002400*              ausente (FBR-PRECO-PRESENTE) vindo do fornecedor           
002500*    09/1997   - RQS - Ticket CS-0860 - mapeamento de unidade     CS-0860 
002600*              "krabička" incluido para as caixas da ROHLIK               
002700*              (motivou a ampliacao da tabela de diacriticos)             
002800*    08/1998   - RQS - Ticket CS-0979 - virada do seculo: revisao CS-0979 
002900*              geral do programa, nenhum campo de data armazenado         
003000*              em formato de dois digitos neste modulo                    
003100*    02/2004   - ACF - Ticket CS-1318 - chave unica do produto    CS-1318 
003200*              passou a usar a rotina comum EPE800R no lugar de           
003300*              logica local                                               
003400*    11/2011   - LHB - Ticket CS-1706 - LOG-ROHLIK virou NRM-ROHLI        
003500*              (retencao); novo LOG-ROHLIK eh log-texto legivel           
003600*              LINE SEQUENTIAL, um campo por linha (7525)                 
003700*================================================================*        
003800 ENVIRONMENT                 DIVISION.                                    
003900*================================================================*        
004000 CONFIGURATION                  SECTION.                                  
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     CLASS DIACRITICO-CHECO IS                                            
004400         "á" "č" "ď" "é" "ě" "í" "ň" "ó"                                  
004500         "ř" "š" "ť" "ú" "ů" "ý" "ž"                                      
004600         "Á" "Č" "Ď" "É" "Ě" "Í" "Ň" "Ó"                                  
004700         "Ř" "Š" "Ť" "Ú" "Ů" "Ý" "Ž"                                      
004800     SWITCH UPSI-0 IS SW-CHAVE-DEBUG                                      
004900         ON STATUS IS SW-DEBUG-LIGADO                                     
005000         OFF STATUS IS SW-DEBUG-DESLIGADO.                                
005100                                                                          
005200 INPUT-OUTPUT                   SECTION.                                  
005300 FILE-CONTROL.                                                            
005400     SELECT FEED-ROHLIK          ASSIGN TO "FEEDROH"                      
005500         ORGANIZATION IS SEQUENTIAL                                       
005600         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
005700                                                                          
005800     SELECT NRM-ROHLIK           ASSIGN TO "NRMROH"                       
005900         ORGANIZATION IS SEQUENTIAL                                       
006000         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
006100                                                                          
006200     SELECT LOG-ROHLIK           ASSIGN TO "LOGROH"                       
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
006500                                                                          
006600*================================================================*        
006700 DATA                        DIVISION.                                    
006800*================================================================*        
006900 FILE                        SECTION.                                     
007000* Feed bruto da loja ROHLIK                                               
007100 COPY "EPE010FD.cpy"                                                      
007200     REPLACING FEED-LOJA BY FEED-ROHLIK.                                  
007300                                                                          
007400* Retencao dos produtos normalizados da loja ROHLIK (binario,             
007500* entrada do indice e do pareamento - EPE051P/061P/062P)                  
007600 COPY "EPE020FD.cpy"                                                      
007700     REPLACING NRM-PRODUTO-NORM BY NRM-ROHLIK.                            
007800                                                                          
007900* Log-texto legivel dos produtos normalizados da loja ROHLIK              
008000 COPY "EPE025FD.cpy"                                                      
008100     REPLACING LOG-PRODUTO-TXT BY LOG-ROHLIK.                             
008200                                                                          
008300*----------------------------------------------------------------*        
008400 WORKING-STORAGE             SECTION.                                     
008500*----------------------------------------------------------------*        
008600* Campos de uso comum do sistema                                          
008700 COPY "EPE000W.cpy".                                                      
008800                                                                          
008900* Campos comuns de tokenizacao e similaridade                             
009000 COPY "EPE800W.cpy".                                                      
009100                                                                          
009200 01  W-CAMPOS-PROGRAMA.                                                   
009300     05  W-REGISTRO-VALIDO       PIC X(01) VALUE "N".                     
009400         88  REGISTRO-VALIDO         VALUE "S".                           
009500         88  REGISTRO-INVALIDO       VALUE "N".                           
009600     05  W-TOTAL-LIDO            PIC 9(07) COMP.                          
009700     05  FILLER                  PIC X(10) VALUE SPACES.                  
009800                                                                          
009900* Campos de montagem do log-texto (Ticket CS-1706)                CS-1706 
010000 01  W-CAMPOS-LOG-TEXTO.                                                  
010100     05  W-LT-PRECO              PIC ZZZZZ9.99.                           
010200     05  W-LT-UNIDADE            PIC X(06).                               
010300     05  W-LT-QTD-PECAS          PIC ZZ9.                                 
010400     05  FILLER                  PIC X(10) VALUE SPACES.                  
010500                                                                          
010600*----------------------------------------------------------------*        
010700 PROCEDURE                   DIVISION.                                    
010800*================================================================*        
010900 0000-INICIO                 SECTION.                                     
011000*----------------------------------------------------------------*        
011100     PERFORM 7610-ABRIR-ARQUIVOS                                          
011200     IF FS-OK                                                             
011300         PERFORM 0100-PROCESSAR                                           
011400         PERFORM 4000-LISTAR-CONTADORES                                   
011500         PERFORM 7690-FECHAR-ARQUIVOS                                     
011600     ELSE                                                                 
011700         DISPLAY "EPE042P - ERRO AO ABRIR ARQUIVOS DO FEED ROHLIK"        
011800     END-IF                                                               
011900     GOBACK.                                                              
012000*----------------------------------------------------------------*        
012100 0000-99-FIM.                EXIT.                                        
012200*----------------------------------------------------------------*        
012300                                                                          
012400*----------------------------------------------------------------*        
012500 0100-PROCESSAR              SECTION.                                     
012600*----------------------------------------------------------------*        
012700     INITIALIZE W-CONTADORES                                              
012800     PERFORM 7650-LER-PROX-FEED                                           
012900     PERFORM 0110-TRATAR-UM-REGISTRO UNTIL FS-FIM.                        
013000*----------------------------------------------------------------*        
013100 0100-99-FIM.                EXIT.                                        
013200*----------------------------------------------------------------*        
013300                                                                          
013400 0110-TRATAR-UM-REGISTRO.                                                 
013500     ADD 1 TO W-LIDOS                                                     
013600     PERFORM 2000-VALIDAR-REGISTRO                                        
013700     IF REGISTRO-VALIDO                                                   
013800         PERFORM 3000-NORMALIZAR-REGISTRO                                 
013900         PERFORM 7520-GRAVAR-LOG                                          
014000         ADD 1 TO W-GRAVADOS                                              
014100     ELSE                                                                 
014200         ADD 1 TO W-REJEITADOS                                            
014300     END-IF                                                               
014400     IF SW-DEBUG-LIGADO                                                   
014500         DISPLAY "EPE042P LIDOS ATE AGORA: " W-LIDOS                      
014600     END-IF                                                               
014700     PERFORM 7650-LER-PROX-FEED.                                          
014800                                                                          
014900*----------------------------------------------------------------*        
015000 2000-VALIDAR-REGISTRO       SECTION.                                     
015100*    Nome, url e preco sao criticos para aceitar o produto                
015200*----------------------------------------------------------------*        
015300     MOVE "S" TO W-REGISTRO-VALIDO                                        
015400     IF FBR-NOME = SPACES                                                 
015500         MOVE "N" TO W-REGISTRO-VALIDO                                    
015600     END-IF                                                               
015700     IF FBR-URL = SPACES                                                  
015800         MOVE "N" TO W-REGISTRO-VALIDO                                    
015900     END-IF                                                               
016000     IF FBR-PRECO-AUSENTE                                                 
016100         MOVE "N" TO W-REGISTRO-VALIDO                                    
016200     END-IF                                                               
016300     IF FBR-PRECO < 0                                                     
016400         MOVE "N" TO W-REGISTRO-VALIDO                                    
016500     END-IF.                                                              
016600*----------------------------------------------------------------*        
016700 2000-99-FIM.                EXIT.                                        
016800*----------------------------------------------------------------*        
016900                                                                          
017000*----------------------------------------------------------------*        
017100 3000-NORMALIZAR-REGISTRO    SECTION.                                     
017200*    Mapeamento dos campos da ROHLIK e derivacao dos dados                
017300*----------------------------------------------------------------*        
017400     MOVE "R"            TO PRN-LOJA                                      
017500     MOVE FBR-NOME       TO PRN-NOME                                      
017600     MOVE FBR-PRECO      TO PRN-PRECO                                     
017700     MOVE 1              TO PRN-QTD-PECAS                                 
017800     MOVE FBR-FABRICANTE TO PRN-FABRICANTE                                
017900     MOVE FBR-DESCRICAO  TO PRN-DESCRICAO                                 
018000     PERFORM 3100-MAPEAR-URL      THRU 3100-99-FIM                        
018100     PERFORM 3200-MAPEAR-UNIDADE  THRU 3200-99-FIM                        
018200     PERFORM 8810-PARTIR-TOKENS   THRU 8810-99-FIM                        
018300     PERFORM 8820-GERAR-CHAVE-UNICA THRU 8820-99-FIM.                     
018400*----------------------------------------------------------------*        
018500 3000-99-FIM.                EXIT.                                        
018600*----------------------------------------------------------------*        
018700                                                                          
018800*----------------------------------------------------------------*        
018900 3100-MAPEAR-URL             SECTION.                                     
019000*    URL da ROHLIK e usada tal como veio no feed                          
019100*----------------------------------------------------------------*        
019200     MOVE FBR-URL TO PRN-URL.                                             
019300*----------------------------------------------------------------*        
019400 3100-99-FIM.                EXIT.                                        
019500*----------------------------------------------------------------*        
019600                                                                          
019700*----------------------------------------------------------------*        
019800 3200-MAPEAR-UNIDADE         SECTION.                                     
019900*    kg/ks/l/krabička, qualquer outro valor vira OUTRA                    
020000*----------------------------------------------------------------*        
020100     EVALUATE TRUE                                                        
020200         WHEN FBR-UNIDADE = SPACES                                        
020300             MOVE SPACE TO PRN-TIPO-UNIDADE                               
020400         WHEN FBR-UNIDADE(1:2) = "kg"                                     
020500             MOVE "W" TO PRN-TIPO-UNIDADE                                 
020600         WHEN FBR-UNIDADE(1:2) = "ks"                                     
020700             MOVE "P" TO PRN-TIPO-UNIDADE                                 
020800         WHEN FBR-UNIDADE(1:1) = "l"                                      
020900             MOVE "V" TO PRN-TIPO-UNIDADE                                 
021000         WHEN FBR-UNIDADE(1:8) = "krabička"                               
021100             MOVE "B" TO PRN-TIPO-UNIDADE                                 
021200         WHEN OTHER                                                       
021300             MOVE "O" TO PRN-TIPO-UNIDADE                                 
021400     END-EVALUATE.                                                        
021500*----------------------------------------------------------------*        
021600 3200-99-FIM.                EXIT.                                        
021700*----------------------------------------------------------------*        
021800                                                                          
021900*----------------------------------------------------------------*        
022000 4000-LISTAR-CONTADORES      SECTION.                                     
022100*    Resumo de contadores do adaptador ao final do feed                   
022200*----------------------------------------------------------------*        
022300     COMPUTE W-TOTAL-LIDO = W-GRAVADOS + W-REJEITADOS                     
022400     DISPLAY "ADAPTADOR ROHLIK"                                           
022500     DISPLAY W-TOTAL-LIDO                                                 
022600     DISPLAY "Normalized products: " W-GRAVADOS                           
022700     DISPLAY "Invalid products: " W-REJEITADOS                            
022800     DISPLAY W-GRAVADOS " + " W-REJEITADOS " = " W-TOTAL-LIDO.            
022900*----------------------------------------------------------------*        
023000 4000-99-FIM.                EXIT.                                        
023100*----------------------------------------------------------------*        
023200                                                                          
023300*----------------------------------------------------------------*        
023400 7520-GRAVAR-LOG.                                                         
023500*    Grava a retencao binaria e o log-texto legivel do produto            
023600*    normalizados (Ticket CS-1706 - passou a gravar os dois)      CS-1706 
023700*----------------------------------------------------------------*        
023800     WRITE REG-PRODUTO-NORM                                               
023900     IF NOT FS-OK                                                         
024000         DISPLAY "EPE042P - ERRO AO GRAVAR RETENCAO ROHLIK " FBR-N        
024100     END-IF                                                               
024200     PERFORM 7525-GRAVAR-LOG-TEXTO THRU 7525-99-FIM.                      
024300*----------------------------------------------------------------*        
024400 7525-GRAVAR-LOG-TEXTO.                                                   
024500*    Bloco formatado: nome, preco, loja, url e, so quando                 
024600*    quando presentes, descricao/fabricante/unidade (Ticket               
024700*    CS-1706)                                                             
024800*----------------------------------------------------------------*        
024900     MOVE PRN-NOME       TO REG-LOG-PRODUTO-TXT                           
025000     WRITE REG-LOG-PRODUTO-TXT                                            
025100     MOVE PRN-PRECO TO W-LT-PRECO                                         
025200     MOVE W-LT-PRECO     TO REG-LOG-PRODUTO-TXT                           
025300     WRITE REG-LOG-PRODUTO-TXT                                            
025400     MOVE "ROHLIK"       TO REG-LOG-PRODUTO-TXT                           
025500     WRITE REG-LOG-PRODUTO-TXT                                            
025600     MOVE PRN-URL        TO REG-LOG-PRODUTO-TXT                           
025700     WRITE REG-LOG-PRODUTO-TXT                                            
025800     IF PRN-DESCRICAO NOT = SPACES                                        
025900         MOVE PRN-DESCRICAO TO REG-LOG-PRODUTO-TXT                        
026000         WRITE REG-LOG-PRODUTO-TXT                                        
026100     END-IF                                                               
026200     IF PRN-FABRICANTE NOT = SPACES                                       
026300         MOVE PRN-FABRICANTE TO REG-LOG-PRODUTO-TXT                       
026400         WRITE REG-LOG-PRODUTO-TXT                                        
026500     END-IF                                                               
026600     EVALUATE TRUE                                                        
026700         WHEN PRN-UNIDADE-PECA   MOVE "PIECES" TO W-LT-UNIDADE            
026800         WHEN PRN-UNIDADE-PESO   MOVE "WEIGHT" TO W-LT-UNIDADE            
026900         WHEN PRN-UNIDADE-VOLUME MOVE "VOLUME" TO W-LT-UNIDADE            
027000         WHEN PRN-UNIDADE-CAIXA  MOVE "BOX"    TO W-LT-UNIDADE            
027100         WHEN PRN-UNIDADE-OUTRA  MOVE "OTHER"  TO W-LT-UNIDADE            
027200         WHEN OTHER              MOVE SPACES   TO W-LT-UNIDADE            
027300     END-EVALUATE                                                         
027400     IF W-LT-UNIDADE NOT = SPACES                                         
027500         MOVE PRN-QTD-PECAS TO W-LT-QTD-PECAS                             
027600         MOVE SPACES TO REG-LOG-PRODUTO-TXT                               
027700         STRING W-LT-UNIDADE   DELIMITED BY SPACE                         
027800                " "            DELIMITED BY SIZE                          
027900                W-LT-QTD-PECAS DELIMITED BY SIZE                          
028000             INTO REG-LOG-PRODUTO-TXT                                     
028100         WRITE REG-LOG-PRODUTO-TXT                                        
028200     END-IF.                                                              
028300*----------------------------------------------------------------*        
028400 7525-99-FIM.                EXIT.                                        
028500*----------------------------------------------------------------*        
028600 7610-ABRIR-ARQUIVOS.                                                     
028700*----------------------------------------------------------------*        
028800     OPEN INPUT  FEED-ROHLIK                                              
028900     IF FS-OK                                                             
029000         OPEN OUTPUT NRM-ROHLIK                                           
029100     END-IF                                                               
029200     IF FS-OK                                                             
029300         OPEN OUTPUT LOG-ROHLIK                                           
029400     END-IF.                                                              
029500*----------------------------------------------------------------*        
029600 7650-LER-PROX-FEED.                                                      
029700*----------------------------------------------------------------*        
029800     READ FEED-ROHLIK                                                     
029900         AT END MOVE "10" TO WS-RESULTADO-ACESSO                          
030000     END-READ.                                                            
030100*----------------------------------------------------------------*        
030200 7690-FECHAR-ARQUIVOS.                                                    
030300*----------------------------------------------------------------*        
030400     CLOSE FEED-ROHLIK                                                    
030500           NRM-ROHLIK                                                     
030600           LOG-ROHLIK.                                                    
030700                                                                          
030800******************************************************************        
030900* ROTINAS COMUNS DE TOKENIZACAO E CHAVE UNICA (8810/8820)                 
031000******************************************************************        
031100 COPY "EPE800R.cpy".                                                      
