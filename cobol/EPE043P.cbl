000100*================================================================*        
000200 IDENTIFICATION              DIVISION.                                    
000300*================================================================*        
000400 PROGRAM-ID.                 EPE043P.                                     
000500 AUTHOR.                     ROSANGELA QUEIROZ SILVEIRA.                  
000600 INSTALLATION.               DEPTO PROCESSAMENTO DE DADOS.                
000700 DATE-WRITTEN.               14/09/1997.                                  
000800 DATE-COMPILED.                                                           
000900 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001000*================================================================*        
001100*    MODULO......: Estimador de Produtos Equivalentes            *        
001200*    PROGRAMA....: EPE043P                                       *        
001300*    OBJETIVO ...: Adaptador do feed bruto da loja TESCO -       *        
001400*                  valida, normaliza e grava o arquivo de        *        
001500*                  retencao e o log-texto dos produtos           *        
001600*                  normalizados, contando lidos/gravados/        *        
001700*                  rejeitados (chamado pelo driver EPE000P)      *        
001800*----------------------------------------------------------------*        
001900*    14/09/1997 - RQS - Ticket CS-0860 - programa inicial,        CS-0860 
002000*              terceira loja incluida no lote - copiado do                
002100*              padrao ja usado em EPE041P/EPE042P                         
002200*    08/1998   - RQS - Ticket CS-0979 - virada do seculo: revisao CS-0979 
002300*              geral do programa, nenhum campo de data armazenado         
002400*              em formato de dois digitos neste modulo                    
002500*    02/2004   - ACF - Ticket CS-1318 - chave unica do produto    CS-1318 
002600*              passou a usar a rotina comum EPE800R                       
002700*    02/2004   - ACF - Ticket CS-1320 - feed da TESCO cresceu     CS-1320 
002800*              bastante, revisados os limites de EPE000W                  
002900*    11/2011   - LHB - Ticket CS-1706 - LOG-TESCO virou NRM-TESCO CS-1706 
003000*              (retencao); novo LOG-TESCO eh log-texto legivel            
003100*              LINE SEQUENTIAL, um campo por linha (7525)                 
003200*================================================================*        
003300 ENVIRONMENT                 DIVISION.                                    
003400*================================================================*        
003500 CONFIGURATION                  SECTION.                                  
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     CLASS DIACRITICO-CHECO IS                                            
003900         "á" "č" "ď" "é" "ě" "í" "ň" "ó"                                  
004000         "ř" "š" "ť" "ú" "ů" "ý" "ž"                                      
004100         "Á" "Č" "Ď" "É" "Ě" "Í" "Ň" "Ó"                                  
004200         "Ř" "Š" "Ť" "Ú" "Ů" "Ý" "Ž"                                      
004300     SWITCH UPSI-0 IS SW-CHAVE-DEBUG                                      
004400         ON STATUS IS SW-DEBUG-LIGADO                                     
004500         OFF STATUS IS SW-DEBUG-DESLIGADO.                                
004600                                                                          
004700 INPUT-OUTPUT                   SECTION.                                  
004800 FILE-CONTROL.                                                            
004900     SELECT FEED-TESCO           ASSIGN TO "FEEDTES"                      
005000         ORGANIZATION IS SEQUENTIAL                                       
005100         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
005200                                                                          
005300     SELECT NRM-TESCO            ASSIGN TO "NRMTES"                       
005400         ORGANIZATION IS SEQUENTIAL                                       
005500         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
005600                                                                          
005700     SELECT LOG-TESCO            ASSIGN TO "LOGTES"                       
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
006000                                                                          
006100*================================================================*        
006200 DATA                        DIVISION.                                    
006300*================================================================*        
006400 FILE                        SECTION.                                     
006500* Feed bruto da loja TESCO                                                
006600 COPY "EPE010FD.cpy"                                                      
006700     REPLACING FEED-LOJA BY FEED-TESCO.                                   
006800                                                                          
006900* Retencao dos produtos normalizados da loja TESCO (binario,              
007000* entrada do indice e do pareamento - EPE051P/061P/062P)                  
007100 COPY "EPE020FD.cpy"                                                      
007200     REPLACING NRM-PRODUTO-NORM BY NRM-TESCO.                             
007300                                                                          
007400* Log-texto legivel dos produtos normalizados da loja TESCO               
007500 COPY "EPE025FD.cpy"                                                      
007600     REPLACING LOG-PRODUTO-TXT BY LOG-TESCO.                              
007700                                                                          
007800*----------------------------------------------------------------*        
007900 WORKING-STORAGE             SECTION.                                     
008000*----------------------------------------------------------------*        
008100* Campos de uso comum do sistema                                          
008200 COPY "EPE000W.cpy".                                                      
008300                                                                          
008400* Campos comuns de tokenizacao e similaridade                             
008500 COPY "EPE800W.cpy".                                                      
008600                                                                          
008700 01  W-CAMPOS-PROGRAMA.                                                   
008800     05  W-REGISTRO-VALIDO       PIC X(01) VALUE "N".                     
008900         88  REGISTRO-VALIDO         VALUE "S".                           
009000         88  REGISTRO-INVALIDO       VALUE "N".                           
009100     05  W-TOTAL-LIDO            PIC 9(07) COMP.                          
009200     05  FILLER                  PIC X(10) VALUE SPACES.                  
009300                                                                          
009400* Campos de montagem do log-texto (Ticket CS-1706)                CS-1706 
009500 01  W-CAMPOS-LOG-TEXTO.                                                  
009600     05  W-LT-PRECO              PIC ZZZZZ9.99.                           
009700     05  W-LT-UNIDADE            PIC X(06).                               
009800     05  W-LT-QTD-PECAS          PIC ZZ9.                                 
009900     05  FILLER                  PIC X(10) VALUE SPACES.                  
010000                                                                          
010100*----------------------------------------------------------------*        
010200 PROCEDURE                   DIVISION.                                    
010300*================================================================*        
010400 0000-INICIO                 SECTION.                                     
010500*----------------------------------------------------------------*        
010600     PERFORM 7610-ABRIR-ARQUIVOS                                          
010700     IF FS-OK                                                             
010800         PERFORM 0100-PROCESSAR                                           
010900         PERFORM 4000-LISTAR-CONTADORES                                   
011000         PERFORM 7690-FECHAR-ARQUIVOS                                     
011100     ELSE                                                                 
011200         DISPLAY "EPE043P - ERRO AO ABRIR ARQUIVOS DO FEED TESCO"         
011300     END-IF                                                               
011400     GOBACK.                                                              
011500*----------------------------------------------------------------*        
011600 0000-99-FIM.                EXIT.                                        
011700*----------------------------------------------------------------*        
011800                                                                          
011900*----------------------------------------------------------------*        
012000 0100-PROCESSAR              SECTION.                                     
012100*----------------------------------------------------------------*        
012200     INITIALIZE W-CONTADORES                                              
012300     PERFORM 7650-LER-PROX-FEED                                           
012400     PERFORM 0110-TRATAR-UM-REGISTRO UNTIL FS-FIM.                        
012500*----------------------------------------------------------------*        
012600 0100-99-FIM.                EXIT.                                        
012700*----------------------------------------------------------------*        
012800                                                                          
012900 0110-TRATAR-UM-REGISTRO.                                                 
013000     ADD 1 TO W-LIDOS                                                     
013100     PERFORM 2000-VALIDAR-REGISTRO                                        
013200     IF REGISTRO-VALIDO                                                   
013300         PERFORM 3000-NORMALIZAR-REGISTRO                                 
013400         PERFORM 7520-GRAVAR-LOG                                          
013500         ADD 1 TO W-GRAVADOS                                              
013600     ELSE                                                                 
013700         ADD 1 TO W-REJEITADOS                                            
013800     END-IF                                                               
013900     IF SW-DEBUG-LIGADO                                                   
014000         DISPLAY "EPE043P LIDOS ATE AGORA: " W-LIDOS                      
014100     END-IF                                                               
014200     PERFORM 7650-LER-PROX-FEED.                                          
014300                                                                          
014400*----------------------------------------------------------------*        
014500 2000-VALIDAR-REGISTRO       SECTION.                                     
014600*    Nome, url e preco sao criticos para aceitar o produto                
014700*----------------------------------------------------------------*        
014800     MOVE "S" TO W-REGISTRO-VALIDO                                        
014900     IF FBR-NOME = SPACES                                                 
015000         MOVE "N" TO W-REGISTRO-VALIDO                                    
015100     END-IF                                                               
015200     IF FBR-URL = SPACES                                                  
015300         MOVE "N" TO W-REGISTRO-VALIDO                                    
015400     END-IF                                                               
015500     IF FBR-PRECO-AUSENTE                                                 
015600         MOVE "N" TO W-REGISTRO-VALIDO                                    
015700     END-IF                                                               
015800     IF FBR-PRECO < 0                                                     
015900         MOVE "N" TO W-REGISTRO-VALIDO                                    
016000     END-IF.                                                              
016100*----------------------------------------------------------------*        
016200 2000-99-FIM.                EXIT.                                        
016300*----------------------------------------------------------------*        
016400                                                                          
016500*----------------------------------------------------------------*        
016600 3000-NORMALIZAR-REGISTRO    SECTION.                                     
016700*    Mapeamento dos campos da TESCO e derivacao dos dados                 
016800*----------------------------------------------------------------*        
016900     MOVE "T"            TO PRN-LOJA                                      
017000     MOVE FBR-NOME       TO PRN-NOME                                      
017100     MOVE FBR-PRECO      TO PRN-PRECO                                     
017200     MOVE 1              TO PRN-QTD-PECAS                                 
017300     MOVE FBR-FABRICANTE TO PRN-FABRICANTE                                
017400     MOVE FBR-DESCRICAO  TO PRN-DESCRICAO                                 
017500     PERFORM 3100-MAPEAR-URL      THRU 3100-99-FIM                        
017600     PERFORM 3200-MAPEAR-UNIDADE  THRU 3200-99-FIM                        
017700     PERFORM 8810-PARTIR-TOKENS   THRU 8810-99-FIM                        
017800     PERFORM 8820-GERAR-CHAVE-UNICA THRU 8820-99-FIM.                     
017900*----------------------------------------------------------------*        
018000 3000-99-FIM.                EXIT.                                        
018100*----------------------------------------------------------------*        
018200                                                                          
018300*----------------------------------------------------------------*        
018400 3100-MAPEAR-URL             SECTION.                                     
018500*    TESCO recebe o prefixo fixo do catalogo no lugar de url              
018600*----------------------------------------------------------------*        
018700     MOVE SPACES TO PRN-URL                                               
018800     STRING                                                               
018900         "https://nakup.itesco.cz/groceries/cs-CZ/products/"              
019000             DELIMITED BY SIZE                                            
019100         FBR-URL             DELIMITED BY SPACE                           
019200         INTO PRN-URL.                                                    
019300*----------------------------------------------------------------*        
019400 3100-99-FIM.                EXIT.                                        
019500*----------------------------------------------------------------*        
019600                                                                          
019700*----------------------------------------------------------------*        
019800 3200-MAPEAR-UNIDADE         SECTION.                                     
019900*    "kg" vira PESO, branco fica DESCONHECIDA,                            
020000*    qualquer outro valor vira OUTRA                                      
020100*----------------------------------------------------------------*        
020200     EVALUATE TRUE                                                        
020300         WHEN FBR-UNIDADE = SPACES                                        
020400             MOVE SPACE TO PRN-TIPO-UNIDADE                               
020500         WHEN FBR-UNIDADE(1:2) = "kg"                                     
020600             MOVE "W" TO PRN-TIPO-UNIDADE                                 
020700         WHEN OTHER                                                       
020800             MOVE "O" TO PRN-TIPO-UNIDADE                                 
020900     END-EVALUATE.                                                        
021000*----------------------------------------------------------------*        
021100 3200-99-FIM.                EXIT.                                        
021200*----------------------------------------------------------------*        
021300                                                                          
021400*----------------------------------------------------------------*        
021500 4000-LISTAR-CONTADORES      SECTION.                                     
021600*    Resumo de contadores do adaptador ao final do feed                   
021700*----------------------------------------------------------------*        
021800     COMPUTE W-TOTAL-LIDO = W-GRAVADOS + W-REJEITADOS                     
021900     DISPLAY "ADAPTADOR TESCO"                                            
022000     DISPLAY W-TOTAL-LIDO                                                 
022100     DISPLAY "Normalized products: " W-GRAVADOS                           
022200     DISPLAY "Invalid products: " W-REJEITADOS                            
022300     DISPLAY W-GRAVADOS " + " W-REJEITADOS " = " W-TOTAL-LIDO.            
022400*----------------------------------------------------------------*        
022500 4000-99-FIM.                EXIT.                                        
022600*----------------------------------------------------------------*        
022700                                                                          
022800*----------------------------------------------------------------*        
022900 7520-GRAVAR-LOG.                                                         
023000*    Grava a retencao binaria e o log-texto legivel do produto            
023100*    normalizados (Ticket CS-1706 - passou a gravar os dois)      CS-1706 
023200*----------------------------------------------------------------*        
023300     WRITE REG-PRODUTO-NORM                                               
023400     IF NOT FS-OK                                                         
023500         DISPLAY "EPE043P - ERRO AO GRAVAR RETENCAO TESCO " FBR-NO        
023600     END-IF                                                               
023700     PERFORM 7525-GRAVAR-LOG-TEXTO THRU 7525-99-FIM.                      
023800*----------------------------------------------------------------*        
023900 7525-GRAVAR-LOG-TEXTO.                                                   
024000*    Bloco formatado: nome, preco, loja, url e, so quando                 
024100*    quando presentes, descricao/fabricante/unidade (Ticket               
024200*    CS-1706)                                                             
024300*----------------------------------------------------------------*        
024400     MOVE PRN-NOME       TO REG-LOG-PRODUTO-TXT                           
024500     WRITE REG-LOG-PRODUTO-TXT                                            
024600     MOVE PRN-PRECO TO W-LT-PRECO                                         
024700     MOVE W-LT-PRECO     TO REG-LOG-PRODUTO-TXT                           
024800     WRITE REG-LOG-PRODUTO-TXT                                            
024900     MOVE "TESCO"        TO REG-LOG-PRODUTO-TXT                           
025000     WRITE REG-LOG-PRODUTO-TXT                                            
025100     MOVE PRN-URL        TO REG-LOG-PRODUTO-TXT                           
025200     WRITE REG-LOG-PRODUTO-TXT                                            
025300     IF PRN-DESCRICAO NOT = SPACES                                        
025400         MOVE PRN-DESCRICAO TO REG-LOG-PRODUTO-TXT                        
025500         WRITE REG-LOG-PRODUTO-TXT                                        
025600     END-IF                                                               
025700     IF PRN-FABRICANTE NOT = SPACES                                       
025800         MOVE PRN-FABRICANTE TO REG-LOG-PRODUTO-TXT                       
025900         WRITE REG-LOG-PRODUTO-TXT                                        
026000     END-IF                                                               
026100     EVALUATE TRUE                                                        
026200         WHEN PRN-UNIDADE-PECA   MOVE "PIECES" TO W-LT-UNIDADE            
026300         WHEN PRN-UNIDADE-PESO   MOVE "WEIGHT" TO W-LT-UNIDADE            
026400         WHEN PRN-UNIDADE-VOLUME MOVE "VOLUME" TO W-LT-UNIDADE            
026500         WHEN PRN-UNIDADE-CAIXA  MOVE "BOX"    TO W-LT-UNIDADE            
026600         WHEN PRN-UNIDADE-OUTRA  MOVE "OTHER"  TO W-LT-UNIDADE            
026700         WHEN OTHER              MOVE SPACES   TO W-LT-UNIDADE            
026800     END-EVALUATE                                                         
026900     IF W-LT-UNIDADE NOT = SPACES                                         
027000         MOVE PRN-QTD-PECAS TO W-LT-QTD-PECAS                             
027100         MOVE SPACES TO REG-LOG-PRODUTO-TXT                               
027200         STRING W-LT-UNIDADE   DELIMITED BY SPACE                         
027300                " "            DELIMITED BY SIZE                          
027400                W-LT-QTD-PECAS DELIMITED BY SIZE                          
027500             INTO REG-LOG-PRODUTO-TXT                                     
027600         WRITE REG-LOG-PRODUTO-TXT                                        
027700     END-IF.                                                              
027800*----------------------------------------------------------------*        
027900 7525-99-FIM.                EXIT.                                        
028000*----------------------------------------------------------------*        
028100 7610-ABRIR-ARQUIVOS.                                                     
028200*----------------------------------------------------------------*        
028300     OPEN INPUT  FEED-TESCO                                               
028400     IF FS-OK                                                             
028500         OPEN OUTPUT NRM-TESCO                                            
028600     END-IF                                                               
028700     IF FS-OK                                                             
028800         OPEN OUTPUT LOG-TESCO                                            
028900     END-IF.                                                              
029000*----------------------------------------------------------------*        
029100 7650-LER-PROX-FEED.                                                      
029200*----------------------------------------------------------------*        
029300     READ FEED-TESCO                                                      
029400         AT END MOVE "10" TO WS-RESULTADO-ACESSO                          
029500     END-READ.                                                            
029600*----------------------------------------------------------------*        
029700 7690-FECHAR-ARQUIVOS.                                                    
029800*----------------------------------------------------------------*        
029900     CLOSE FEED-TESCO                                                     
030000           NRM-TESCO                                                      
030100           LOG-TESCO.                                                     
030200                                                                          
030300******************************************************************        
030400* ROTINAS COMUNS DE TOKENIZACAO E CHAVE UNICA (8810/8820)                 
030500******************************************************************        
030600 COPY "EPE800R.cpy".                                                      
