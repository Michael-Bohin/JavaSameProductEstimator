000100*================================================================*        
000200*    MODULO......: Estimador de Produtos Equivalentes                     
000300*    AUTHOR......: Marcos Venancio Peixoto                                
000400*    DATA........: 08/03/1989                                             
000500*    OBJETIVO ...: FD do arquivo de candidatos por par de lojas -         
000600*                  gravado pelo EPE061P (pareamento), lido pelo           
000700*                  EPE062P (pontuacao e ranking)                          
000800*----------------------------------------------------------------*        
000900*    12/1994 - MVP - Ticket CS-0448 - layout inicial (um registro CS-0448 
001000*              por produto da loja menor com a lista de indices           
001100*              de candidatos na loja maior)                               
001200*    02/2004 - ACF - Ticket CS-1320 - OCCURS DEPENDING ON adotado CS-1320 
001300*              no lugar de tabela de tamanho fixo (muitos produtos        
001400*              da TESCO geravam conjuntos de candidatos enormes)          
001500*================================================================*        
001600 FD  ARQ-CANDIDATOS                                                       
001700     LABEL RECORDS ARE STANDARD.                                          
001800                                                                          
001900 01  REG-CANDIDATOS.                                                      
002000     05  CAN-REF-PRODUTO         PIC 9(04) COMP.                          
002100     05  CAN-NOME-PRODUTO        PIC X(60).                               
002200     05  CAN-URL-PRODUTO         PIC X(80).                               
002300     05  CAN-CHAVE-UNICA         PIC X(60).                               
002400     05  CAN-QTD-CANDIDATOS      PIC 9(04) COMP.                          
002500     05  FILLER                  PIC X(04) VALUE SPACES.                  
002600     05  CAN-LISTA-CANDIDATOS    OCCURS 1 TO 800 TIMES                    
002700                                 DEPENDING ON CAN-QTD-CANDIDATOS          
002800                                 PIC 9(04) COMP.                          
