000100*================================================================*        
000200*    MODULO......: Estimador de Produtos Equivalentes                     
000300*    AUTHOR......: Marcos Venancio Peixoto                                
000400*    DATA........: 05/03/1989                                             
000500*    OBJETIVO ...: Campos de uso comum entre os programas do lote         
000600*----------------------------------------------------------------*        
000700*    11/1994 - MVP - Ticket CS-0441 - criacao do copy comum       CS-0441 
000800*    07/1998 - RQS - Ticket CS-0980 - ajuste Y2K nos campos de    CS-0980 
000900*              controle de data de processamento do lote                  
001000*    02/2004 - ACF - Ticket CS-1320 - limite de produtos por loja CS-1320 
001100*              elevado de 1000 para 2000 (feed da TESCO cresceu)          
001200*    11/2011 - LHB - Ticket CS-1706 - WID-LOG-xxx (retencao) virou        
001300*              WID-NRM-xxx; WID-LOG-xxx agora e o log-texto legive        
001400*================================================================*        
001500 77  W-PROGRAMA                  PIC X(08) VALUE SPACES.                  
001600 77  W-FUNCAO                    PIC X(07) VALUE SPACES.                  
001700 77  W-FIM                       PIC X(01) VALUE "N".                     
001800 77  W-FIM-LOJA-MENOR            PIC X(01) VALUE "N".                     
001900 77  W-FIM-LOJA-MAIOR            PIC X(01) VALUE "N".                     
002000 77  W-GRAVADO                   PIC X(01) VALUE "N".                     
002100 77  W-REG-ENCONTRADO            PIC X(01) VALUE "N".                     
002200 77  W-CAMPO-VALIDADO            PIC X(01) VALUE "N".                     
002300                                                                          
002400*----------------------------------------------------------------*        
002500* File Status                                                             
002600*----------------------------------------------------------------*        
002700 77  WS-RESULTADO-ACESSO         PIC X(02).                               
002800     88  FS-OK                   VALUE "00".                              
002900     88  FS-ARQ-NAO-ENCONTRADO   VALUE "35".                              
003000     88  FS-FIM                  VALUE "10".                              
003100     88  FS-REG-ENCONTRADO       VALUE "23".                              
003200     88  FS-ERRO-LAYOUT          VALUE "39".                              
003300     88  FS-CANCELA              VALUE "99".                              
003400                                                                          
003500*----------------------------------------------------------------*        
003600* Codigos de loja (shop) e limites do lote                                
003700*----------------------------------------------------------------*        
003800 01  W-CODIGOS-LOJA.                                                      
003900     05  W-LOJA-KOSIK            PIC X(01) VALUE "K".                     
004000     05  W-LOJA-ROHLIK           PIC X(01) VALUE "R".                     
004100     05  W-LOJA-TESCO            PIC X(01) VALUE "T".                     
004200     05  FILLER                  PIC X(05) VALUE SPACES.                  
004300                                                                          
004400 01  W-LIMITES-LOTE.                                                      
004500     05  W-MAX-PRODUTOS-LOJA     PIC 9(04) COMP VALUE 2000.               
004600     05  W-MAX-CHAVES-INDICE     PIC 9(04) COMP VALUE 4000.               
004700     05  W-MAX-REFS-POR-CHAVE    PIC 9(04) COMP VALUE 800.                
004800     05  W-MAX-CANDIDATOS        PIC 9(04) COMP VALUE 800.                
004900     05  W-LIMITE-PROCESSADOS    PIC 9(04) COMP VALUE 50.                 
005000     05  W-TAM-MAX-NOME          PIC 9(02) COMP VALUE 60.                 
005100     05  FILLER                  PIC X(04) VALUE SPACES.                  
005200                                                                          
005300*----------------------------------------------------------------*        
005400* Nomes dos arquivos do lote (identificacao logica)                       
005500*----------------------------------------------------------------*        
005600 01  W-ARQUIVOS.                                                          
005700     05  WID-FEED-KOSIK          PIC X(40) VALUE "FEED-KOSIK.DAT".        
005800     05  WID-FEED-ROHLIK       PIC X(40) VALUE "FEED-ROHLIK.DAT".         
005900     05  WID-FEED-TESCO          PIC X(40) VALUE "FEED-TESCO.DAT".        
006000     05  WID-NRM-KOSIK           PIC X(40) VALUE "NRM-KOSIK.DAT".         
006100     05  WID-NRM-ROHLIK          PIC X(40) VALUE "NRM-ROHLIK.DAT".        
006200     05  WID-NRM-TESCO           PIC X(40) VALUE "NRM-TESCO.DAT".         
006300     05  WID-LOG-KOSIK           PIC X(40) VALUE "LOG-KOSIK.TXT".         
006400     05  WID-LOG-ROHLIK          PIC X(40) VALUE "LOG-ROHLIK.TXT".        
006500     05  WID-LOG-TESCO           PIC X(40) VALUE "LOG-TESCO.TXT".         
006600     05  WID-CAND-K-R            PIC X(40) VALUE "CAND-K-R.DAT".          
006700     05  WID-CAND-K-T            PIC X(40) VALUE "CAND-K-T.DAT".          
006800     05  WID-CAND-R-T            PIC X(40) VALUE "CAND-R-T.DAT".          
006900     05  WID-REL-FREQ-K-R      PIC X(40) VALUE "REL-FREQ-K-R.TXT".        
007000     05  WID-REL-FREQ-K-T      PIC X(40) VALUE "REL-FREQ-K-T.TXT".        
007100     05  WID-REL-FREQ-R-T      PIC X(40) VALUE "REL-FREQ-R-T.TXT".        
007200     05  WID-REL-RANK-K-R      PIC X(40) VALUE "REL-RANK-K-R.TXT".        
007300     05  WID-REL-RANK-K-T      PIC X(40) VALUE "REL-RANK-K-T.TXT".        
007400     05  WID-REL-RANK-R-T      PIC X(40) VALUE "REL-RANK-R-T.TXT".        
007500                                                                          
007600*----------------------------------------------------------------*        
007700* Programas do lote (chamados pelo EPE000P)                               
007800*----------------------------------------------------------------*        
007900 01  W-PROGRAMAS.                                                         
008000     05  W-PROG-ADAPT-KOSIK      PIC X(08) VALUE "EPE041P".               
008100     05  W-PROG-ADAPT-ROHLIK     PIC X(08) VALUE "EPE042P".               
008200     05  W-PROG-ADAPT-TESCO      PIC X(08) VALUE "EPE043P".               
008300     05  W-PROG-INDICE           PIC X(08) VALUE "EPE051P".               
008400     05  W-PROG-PAREAMENTO       PIC X(08) VALUE "EPE061P".               
008500     05  W-PROG-RANKING          PIC X(08) VALUE "EPE062P".               
008600                                                                          
008700*----------------------------------------------------------------*        
008800* Contadores de leitura/gravacao/rejeicao (comuns aos adaptadores)        
008900*----------------------------------------------------------------*        
009000 01  W-CONTADORES.                                                        
009100     05  W-LIDOS                 PIC 9(07) COMP VALUE ZEROS.              
009200     05  W-GRAVADOS              PIC 9(07) COMP VALUE ZEROS.              
009300     05  W-REJEITADOS            PIC 9(07) COMP VALUE ZEROS.              
009400     05  FILLER                  PIC X(04) VALUE SPACES.                  
