000100*================================================================*        
000200*    MODULO......: Estimador de Produtos Equivalentes                     
000300*    AUTHOR......: Marcos Venancio Peixoto                                
000400*    DATA........: 10/03/1989                                             
000500*    OBJETIVO ...: Campos de uso comum as rotinas de tokenizacao          
000600*                  e as quatro medidas de similaridade (copy              
000700*                  EPE800R) - usado pelos adaptadores e pelo              
000800*                  EPE062P                                                
000900*----------------------------------------------------------------*        
001000*    11/1994 - MVP - Ticket CS-0442 - tabelas de programacao      CS-0442 
001100*              dinamica para LCS e distancia de edicao                    
001200*    09/1997 - RQS - Ticket CS-0860 - tabela de diacriticos       CS-0860 
001300*              ampliada para cobrir o feed da ROHLIK (caracteres          
001400*              checos no nome do produto)                                 
001500*================================================================*        
001600*----------------------------------------------------------------*        
001700* Registro de pontuacao de candidato                                      
001800*----------------------------------------------------------------*        
001900 01  W-REG-CANDIDATO-PONTOS.                                              
002000     05  W-CAN-SIMILARIDADE      PIC S9(01)V9(04).                        
002100     05  W-CAN-SIMILARIDADE-R    REDEFINES W-CAN-SIMILARIDADE             
002200                                 PIC X(05).                               
002300     05  W-CAN-REF-CANDIDATO     PIC 9(05).                               
002400                                                                          
002500*----------------------------------------------------------------*        
002600* Tabela de diacriticos (fecho de letra-base) usada na chave              
002700*----------------------------------------------------------------*        
002800 01  W-TABELA-DIACRITICOS.                                                
002900     05  W-DIAC-ORIGEM           PIC X(30) VALUE                          
003000         "áčďéěíňóřšťúůýžÁČĎÉĚÍŇÓŘŠŤÚŮÝŽ".                                
003100     05  W-DIAC-BASE             PIC X(30) VALUE                          
003200         "acdeeinorstuuyzacdeeinorstuuyz".                                
003300                                                                          
003400*----------------------------------------------------------------*        
003500* Subscritos e contadores de tokenizacao                                  
003600*----------------------------------------------------------------*        
003700 01  W-CAMPOS-TOKEN.                                                      
003800     05  W-IX-DIAC               PIC 9(02) COMP.                          
003900     05  W-IX-CARACTER           PIC 9(03) COMP.                          
004000     05  W-IX-TOKEN              PIC 9(02) COMP.                          
004100     05  W-TAM-NOME              PIC 9(03) COMP.                          
004200     05  W-TAM-CHAVE             PIC 9(02) COMP.                          
004300     05  W-ACHOU-DIACRITICO      PIC X(01) VALUE "N".                     
004400     05  W-NOME-MINUSCULO        PIC X(60).                               
004500     05  W-CARACTER-ATUAL        PIC X(01).                               
004600     05  W-CARACTER-BASE         PIC X(01).                               
004700     05  W-TOKEN-ATUAL           PIC X(20).                               
004800     05  W-TOKEN-POS             PIC 9(02) COMP.                          
004900                                                                          
005000*----------------------------------------------------------------*        
005100* Tabelas de programacao dinamica - LCS e Levenshtein                     
005200* usadas pelo calculo de LCS e de distancia de edicao                     
005300*----------------------------------------------------------------*        
005400 01  W-TABELA-LCS.                                                        
005500     05  LCS-LINHA               OCCURS 61 TIMES.                         
005600         10  LCS-COLUNA          OCCURS 61 TIMES                          
005700                                 PIC 9(03) COMP.                          
005800                                                                          
005900 01  W-TABELA-EDICAO.                                                     
006000     05  EDI-LINHA               OCCURS 61 TIMES.                         
006100         10  EDI-COLUNA          OCCURS 61 TIMES                          
006200                                 PIC 9(03) COMP.                          
006300                                                                          
006400*----------------------------------------------------------------*        
006500* Campos de trabalho das quatro medidas de similaridade                   
006600*----------------------------------------------------------------*        
006700 01  W-CAMPOS-SIMILARIDADE.                                               
006800     05  W-NOME-A                PIC X(60).                               
006900     05  W-NOME-B                PIC X(60).                               
007000     05  W-NOME-A-SEMESP         PIC X(60).                               
007100     05  W-NOME-B-SEMESP         PIC X(60).                               
007200     05  W-TAM-A                 PIC 9(03) COMP.                          
007300     05  W-TAM-B                 PIC 9(03) COMP.                          
007400     05  W-MENOR-TAM             PIC 9(03) COMP.                          
007500     05  W-IX-A                  PIC 9(03) COMP.                          
007600     05  W-IX-B                  PIC 9(03) COMP.                          
007700     05  W-QTD-COMUM             PIC 9(03) COMP.                          
007800     05  W-QTD-PREFIXO           PIC 9(03) COMP.                          
007900     05  W-QTD-LCS               PIC 9(03) COMP.                          
008000     05  W-QTD-EDICAO            PIC 9(03) COMP.                          
008100     05  W-QTD-EDICAO-AJUSTADA   PIC S9(03) COMP.                         
008200     05  W-DIF-TAMANHOS          PIC S9(03) COMP.                         
008300     05  W-TOKENS-A-QTD          PIC 9(02) COMP.                          
008400     05  W-TOKENS-B-QTD          PIC 9(02) COMP.                          
008500     05  W-SALVA-IX-A            PIC 9(03) COMP.                          
008600     05  W-SALVA-IX-B            PIC 9(03) COMP.                          
008700     05  W-ACHOU-COMUM           PIC X(01).                               
008800     05  W-SCORE-CALC            PIC S9(05)V9(08).                        
008900                                                                          
009000*----------------------------------------------------------------*        
009100* Copia dos tokens do produto corrente (A) e do candidato (B),            
009200* usada exclusivamente pela similaridade de substring (8910)              
009300*----------------------------------------------------------------*        
009400 01  W-TOKENS-PRODUTOS.                                                   
009500     05  W-TOKENS-A              OCCURS 15 TIMES PIC X(20).               
009600     05  W-TOKENS-B              OCCURS 15 TIMES PIC X(20).               
009700     05  W-TOKENS-A-MARCA        OCCURS 15 TIMES PIC X(01).               
009800     05  W-TOKENS-B-MARCA        OCCURS 15 TIMES PIC X(01).               
009900     05  W-QTD-DISTINTOS-A       PIC 9(02) COMP.                          
010000     05  W-QTD-DISTINTOS-B       PIC 9(02) COMP.                          
010100                                                                          
010200*----------------------------------------------------------------*        
010300* Indice invertido de substrings por loja -                               
010400* reconstruido em memoria por EPE051P (estatisticas) e por                
010500* EPE061P (pareamento), pois nao ha estrutura persistente entre           
010600* execucoes de programa. Tamanho governado por W-MAX-CHAVES-              
010700* INDICE / W-MAX-REFS-POR-CHAVE (EPE000W) - ver Ticket CS-1320.   CS-1320 
010800*----------------------------------------------------------------*        
010900 01  W-TABELA-INDICE.                                                     
011000     05  IDX-ENTRADA             OCCURS 4000 TIMES.                       
011100         10  IDX-CHAVE           PIC X(20).                               
011200         10  IDX-QTD-REFS        PIC 9(04) COMP.                          
011300         10  IDX-REFS            OCCURS 800 TIMES                         
011400                                 PIC 9(04) COMP.                          
011500     05  FILLER                  PIC X(04) VALUE SPACES.                  
011600                                                                          
011700*----------------------------------------------------------------*        
011800* Copia em memoria dos produtos da loja maior do par (nome/url),          
011900* posicao = referencia usada em IDX-REFS - reconstruida por               
012000* EPE061P (pareamento) e por EPE062P (ranking) a partir do log            
012100* normalizado da loja maior, ja que nao ha estrutura persistente          
012200* entre execucoes de programa - ver Ticket CS-1320.               CS-1320 
012300*----------------------------------------------------------------*        
012400 01  W-TABELA-PRODUTOS-MAIOR.                                             
012500     05  PRD-MAIOR               OCCURS 2000 TIMES.                       
012600         10  PRDM-NOME           PIC X(60).                               
012700         10  PRDM-URL            PIC X(80).                               
012800     05  FILLER                  PIC X(04) VALUE SPACES.                  
012900                                                                          
013000 01  W-CAMPOS-INDICE.                                                     
013100     05  W-QTD-CHAVES-INDICE     PIC 9(04) COMP.                          
013200     05  W-REF-PRODUTO-ATUAL     PIC 9(04) COMP.                          
013300     05  W-IX-INDICE             PIC 9(04) COMP.                          
013400     05  W-IX-REF                PIC 9(04) COMP.                          
013500     05  W-CHAVE-ACHADA          PIC X(01) VALUE "N".                     
013600     05  W-NOME-ARQ-DINAMICO     PIC X(40).                               
013700     05  W-SOMA-REFS-INDICE      PIC 9(07) COMP.                          
013800     05  W-MEDIA-REFS-CHAVE      PIC 9(05)V99.                            
013900     05  W-MEDIA-TOKENS-PRODUTO  PIC 9(05)V99.                            
014000     05  W-SOMA-TOKENS-PRODUTO   PIC 9(07) COMP.                          
014100     05  FILLER                  PIC X(06) VALUE SPACES.                  
