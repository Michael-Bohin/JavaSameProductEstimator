000100*================================================================*        
000200*    MODULO......: Estimador de Produtos Equivalentes                     
000300*    AUTHOR......: Marcos Venancio Peixoto                                
000400*    DATA........: 12/03/1989                                             
000500*    OBJETIVO ...: Rotinas comuns de tokenizacao, chave unica e           
000600*                  das quatro medidas de similaridade - copiado           
000700*                  pelo EPE062P na PROCEDURE DIVISION. Usa os             
000800*                  campos definidos em EPE800W.                           
000900*----------------------------------------------------------------*        
001000*    11/1994 - MVP - Ticket CS-0442 - rotinas iniciais de LCS e   CS-0442 
001100*              distancia de edicao                                        
001200*    05/1995 - MVP - Ticket CS-0502 - 8810-PARTIR-TOKENS revista  CS-0502 
001300*              para nomes compostos (ate 15 tokens)                       
001400*    09/1997 - RQS - Ticket CS-0860 - 8830-CONVERTER-DIACRITICO   CS-0860 
001500*              incluida para o feed da ROHLIK (caracteres checos)         
001600*    07/1998 - RQS - Ticket CS-0980 - revisao geral do copy para  CS-0980 
001700*              a virada do seculo, nenhum campo de data aqui              
001800*    02/2004 - ACF - Ticket CS-1320 - 8910-SIMILAR-SUBSTRING      CS-1320 
001900*              passou a considerar tokens distintos (duplicados           
002000*              no mesmo nome inflavam o escore)                           
002100*    03/2004 - ACF - Ticket CS-1322 - rotinas 8700/8710/8720/8722/        
002200*              8730/8740 do indice invertido de substrings                
002300*              migradas para este copy comum, antes duplicadas            
002400*              em EPE051P e EPE061P                                       
002500*    11/2011   - LHB - Ticket CS-1706 - corrigido 8821            CS-1706 
002600*              estava sendo copiado para a chave unica; agora             
002700*              cai no WHEN OTHER (drop) como qualquer outro               
002800*              caracter que nao seja letra ou espaco                      
002900*================================================================*        
003000*----------------------------------------------------------------*        
003100* 8810 - PARTIR O NOME EM TOKENS (separador = espaco)                     
003200* separa para alimentar o indice invertido e a chave unica                
003300*----------------------------------------------------------------*        
003400 8810-PARTIR-TOKENS SECTION.                                              
003500     MOVE PRN-NOME TO W-NOME-MINUSCULO                                    
003600     INSPECT W-NOME-MINUSCULO                                             
003700         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                          
003800                 TO "abcdefghijklmnopqrstuvwxyz"                          
003900     PERFORM 8812-CALC-TAMANHO-MINUSC THRU 8812-99-FIM                    
004000     MOVE 0 TO PRN-QTD-TOKENS                                             
004100     MOVE SPACES TO W-TOKEN-ATUAL                                         
004200     MOVE 0 TO W-TOKEN-POS                                                
004300     PERFORM 8811-PROXIMO-CARACTER-TOKEN                                  
004400         VARYING W-IX-CARACTER FROM 1 BY 1                                
004500         UNTIL W-IX-CARACTER > W-TAM-NOME                                 
004600     IF W-TOKEN-POS > 0                                                   
004700         AND PRN-QTD-TOKENS < 15                                          
004800         ADD 1 TO PRN-QTD-TOKENS                                          
004900         MOVE W-TOKEN-ATUAL TO PRN-TOKENS(PRN-QTD-TOKENS)                 
005000     END-IF.                                                              
005100 8810-99-FIM.                                                             
005200     EXIT.                                                                
005300                                                                          
005400 8811-PROXIMO-CARACTER-TOKEN.                                             
005500     IF W-NOME-MINUSCULO(W-IX-CARACTER:1) = SPACE                         
005600         IF W-TOKEN-POS > 0                                               
005700             AND PRN-QTD-TOKENS < 15                                      
005800             ADD 1 TO PRN-QTD-TOKENS                                      
005900             MOVE W-TOKEN-ATUAL TO PRN-TOKENS(PRN-QTD-TOKENS)             
006000         END-IF                                                           
006100         MOVE SPACES TO W-TOKEN-ATUAL                                     
006200         MOVE 0 TO W-TOKEN-POS                                            
006300     ELSE                                                                 
006400         IF W-TOKEN-POS < 20                                              
006500             ADD 1 TO W-TOKEN-POS                                         
006600             MOVE W-NOME-MINUSCULO(W-IX-CARACTER:1)                       
006700                 TO W-TOKEN-ATUAL(W-TOKEN-POS:1)                          
006800         END-IF                                                           
006900     END-IF.                                                              
007000                                                                          
007100*----------------------------------------------------------------*        
007200* 8812 - TAMANHO UTIL DE W-NOME-MINUSCULO (varredura do fim)              
007300*----------------------------------------------------------------*        
007400 8812-CALC-TAMANHO-MINUSC SECTION.                                        
007500     MOVE 60 TO W-TAM-NOME.                                               
007600 8812-10-TESTA.                                                           
007700     IF W-TAM-NOME > 0                                                    
007800         IF W-NOME-MINUSCULO(W-TAM-NOME:1) = SPACE                        
007900             SUBTRACT 1 FROM W-TAM-NOME                                   
008000             GO TO 8812-10-TESTA                                          
008100         END-IF                                                           
008200     END-IF.                                                              
008300 8812-99-FIM.                                                             
008400     EXIT.                                                                
008500                                                                          
008600*----------------------------------------------------------------*        
008700* 8820 - GERAR A CHAVE UNICA DO PRODUTO                                   
008800* (minuscula, sem diacritico, sem espaco e sem pontuacao)                 
008900*----------------------------------------------------------------*        
009000 8820-GERAR-CHAVE-UNICA SECTION.                                          
009100     MOVE SPACES TO PRN-CHAVE-UNICA                                       
009200     MOVE 0 TO W-TAM-CHAVE                                                
009300     PERFORM 8821-PROXIMO-CARACTER-CHAVE                                  
009400         VARYING W-IX-CARACTER FROM 1 BY 1                                
009500         UNTIL W-IX-CARACTER > W-TAM-NOME                                 
009600             OR W-TAM-CHAVE >= 60.                                        
009700 8820-99-FIM.                                                             
009800     EXIT.                                                                
009900                                                                          
010000 8821-PROXIMO-CARACTER-CHAVE.                                             
010100     MOVE W-NOME-MINUSCULO(W-IX-CARACTER:1) TO W-CARACTER-ATUAL           
010200     EVALUATE TRUE                                                        
010300         WHEN W-CARACTER-ATUAL >= "a" AND                                 
010400              W-CARACTER-ATUAL <= "z"                                     
010500             ADD 1 TO W-TAM-CHAVE                                         
010600             MOVE W-CARACTER-ATUAL                                        
010700                 TO PRN-CHAVE-UNICA(W-TAM-CHAVE:1)                        
010800*        Ticket CS-1706 - digito eh descartado (WHEN OTHER);      CS-1706 
010900*        chave unica guarda so letras - ver paragrafo 8821                
011000         WHEN W-CARACTER-ATUAL IS DIACRITICO-CHECO                        
011100             PERFORM 8830-CONVERTER-DIACRITICO                            
011200                 THRU 8830-99-FIM                                         
011300             ADD 1 TO W-TAM-CHAVE                                         
011400             MOVE W-CARACTER-BASE                                         
011500                 TO PRN-CHAVE-UNICA(W-TAM-CHAVE:1)                        
011600         WHEN W-CARACTER-ATUAL = SPACE                                    
011700             ADD 1 TO W-TAM-CHAVE                                         
011800             MOVE "_" TO PRN-CHAVE-UNICA(W-TAM-CHAVE:1)                   
011900         WHEN OTHER                                                       
012000             CONTINUE                                                     
012100     END-EVALUATE.                                                        
012200                                                                          
012300*----------------------------------------------------------------*        
012400* 8830 - CONVERTE UM CARACTER COM DIACRITICO NA LETRA-BASE                
012500*----------------------------------------------------------------*        
012600 8830-CONVERTER-DIACRITICO SECTION.                                       
012700     MOVE "N" TO W-ACHOU-DIACRITICO                                       
012800     MOVE W-CARACTER-ATUAL TO W-CARACTER-BASE                             
012900     PERFORM 8831-TESTAR-POSICAO-DIAC                                     
013000         VARYING W-IX-DIAC FROM 1 BY 1                                    
013100         UNTIL W-IX-DIAC > 30                                             
013200             OR W-ACHOU-DIACRITICO = "S".                                 
013300 8830-99-FIM.                                                             
013400     EXIT.                                                                
013500                                                                          
013600 8831-TESTAR-POSICAO-DIAC.                                                
013700     IF W-CARACTER-ATUAL = W-DIAC-ORIGEM(W-IX-DIAC:1)                     
013800         MOVE W-DIAC-BASE(W-IX-DIAC:1) TO W-CARACTER-BASE                 
013900         MOVE "S" TO W-ACHOU-DIACRITICO                                   
014000     END-IF.                                                              
014100                                                                          
014200*----------------------------------------------------------------*        
014300* 8910 - SIMILARIDADE POR TOKENS COMUNS (CONJUNTOS DISTINTOS)             
014400* W-NOME-A/W-NOME-B ja minusculos/com espaco,                             
014500* W-TOKENS-A(1..W-TOKENS-A-QTD) e W-TOKENS-B(1..W-TOKENS-B-QTD)           
014600* carregados pelo chamador a partir de PRN-TOKENS dos dois lados          
014700*----------------------------------------------------------------*        
014800 8910-SIMILAR-SUBSTRING SECTION.                                          
014900     PERFORM 8918-LIMPAR-MARCA-A                                          
015000         VARYING W-IX-A FROM 1 BY 1                                       
015100         UNTIL W-IX-A > W-TOKENS-A-QTD                                    
015200     PERFORM 8919-LIMPAR-MARCA-B                                          
015300         VARYING W-IX-B FROM 1 BY 1                                       
015400         UNTIL W-IX-B > W-TOKENS-B-QTD                                    
015500     PERFORM 8911-MARCAR-DUPLICATA-A                                      
015600         VARYING W-IX-A FROM 1 BY 1                                       
015700         UNTIL W-IX-A > W-TOKENS-A-QTD                                    
015800     PERFORM 8912-MARCAR-DUPLICATA-B                                      
015900         VARYING W-IX-B FROM 1 BY 1                                       
016000         UNTIL W-IX-B > W-TOKENS-B-QTD                                    
016100     MOVE 0 TO W-QTD-DISTINTOS-A                                          
016200     MOVE 0 TO W-QTD-DISTINTOS-B                                          
016300     MOVE 0 TO W-QTD-COMUM                                                
016400     PERFORM 8913-VERIFICAR-COMUM                                         
016500         VARYING W-IX-A FROM 1 BY 1                                       
016600         UNTIL W-IX-A > W-TOKENS-A-QTD                                    
016700     PERFORM 8914-CONTAR-DISTINTO-B                                       
016800         VARYING W-IX-B FROM 1 BY 1                                       
016900         UNTIL W-IX-B > W-TOKENS-B-QTD                                    
017000     IF W-QTD-DISTINTOS-A < W-QTD-DISTINTOS-B                             
017100         MOVE W-QTD-DISTINTOS-A TO W-MENOR-TAM                            
017200     ELSE                                                                 
017300         MOVE W-QTD-DISTINTOS-B TO W-MENOR-TAM                            
017400     END-IF                                                               
017500     IF W-MENOR-TAM = 0                                                   
017600         MOVE 0 TO W-SCORE-CALC                                           
017700     ELSE                                                                 
017800         COMPUTE W-SCORE-CALC ROUNDED =                                   
017900             W-QTD-COMUM / W-MENOR-TAM                                    
018000     END-IF.                                                              
018100 8910-99-FIM.                                                             
018200     EXIT.                                                                
018300                                                                          
018400 8911-MARCAR-DUPLICATA-A.                                                 
018500     MOVE W-IX-A TO W-SALVA-IX-A                                          
018600     PERFORM 8915-TESTAR-DUPLICATA-A                                      
018700         VARYING W-IX-B FROM 1 BY 1                                       
018800         UNTIL W-IX-B >= W-SALVA-IX-A                                     
018900     MOVE W-SALVA-IX-A TO W-IX-A.                                         
019000                                                                          
019100 8912-MARCAR-DUPLICATA-B.                                                 
019200     MOVE W-IX-B TO W-SALVA-IX-B                                          
019300     PERFORM 8916-TESTAR-DUPLICATA-B                                      
019400         VARYING W-IX-A FROM 1 BY 1                                       
019500         UNTIL W-IX-A >= W-SALVA-IX-B                                     
019600     MOVE W-SALVA-IX-B TO W-IX-B.                                         
019700                                                                          
019800 8913-VERIFICAR-COMUM.                                                    
019900     IF W-TOKENS-A-MARCA(W-IX-A) NOT = "D"                                
020000         ADD 1 TO W-QTD-DISTINTOS-A                                       
020100         MOVE W-IX-A TO W-SALVA-IX-A                                      
020200         MOVE "N" TO W-ACHOU-COMUM                                        
020300         PERFORM 8917-TESTAR-TOKEN-COMUM                                  
020400             VARYING W-IX-B FROM 1 BY 1                                   
020500             UNTIL W-IX-B > W-TOKENS-B-QTD                                
020600                 OR W-ACHOU-COMUM = "S"                                   
020700         MOVE W-SALVA-IX-A TO W-IX-A                                      
020800     END-IF.                                                              
020900                                                                          
021000 8914-CONTAR-DISTINTO-B.                                                  
021100     IF W-TOKENS-B-MARCA(W-IX-B) NOT = "D"                                
021200         ADD 1 TO W-QTD-DISTINTOS-B                                       
021300     END-IF.                                                              
021400                                                                          
021500 8918-LIMPAR-MARCA-A.                                                     
021600     MOVE "N" TO W-TOKENS-A-MARCA(W-IX-A).                                
021700                                                                          
021800 8919-LIMPAR-MARCA-B.                                                     
021900     MOVE "N" TO W-TOKENS-B-MARCA(W-IX-B).                                
022000                                                                          
022100 8915-TESTAR-DUPLICATA-A.                                                 
022200     IF W-TOKENS-A(W-IX-B) = W-TOKENS-A(W-SALVA-IX-A)                     
022300         MOVE "D" TO W-TOKENS-A-MARCA(W-SALVA-IX-A)                       
022400     END-IF.                                                              
022500                                                                          
022600 8916-TESTAR-DUPLICATA-B.                                                 
022700     IF W-TOKENS-B(W-IX-A) = W-TOKENS-B(W-SALVA-IX-B)                     
022800         MOVE "D" TO W-TOKENS-B-MARCA(W-SALVA-IX-B)                       
022900     END-IF.                                                              
023000                                                                          
023100 8917-TESTAR-TOKEN-COMUM.                                                 
023200     IF W-TOKENS-A(W-SALVA-IX-A) = W-TOKENS-B(W-IX-B)                     
023300         ADD 1 TO W-QTD-COMUM                                             
023400         MOVE "S" TO W-ACHOU-COMUM                                        
023500     END-IF.                                                              
023600                                                                          
023700*----------------------------------------------------------------*        
023800* 8920 - SIMILARIDADE DE PREFIXO COMUM                                    
023900*----------------------------------------------------------------*        
024000 8920-SIMILAR-PREFIXO SECTION.                                            
024100     PERFORM 8861-CALC-TAMANHO-A THRU 8861-99-FIM                         
024200     PERFORM 8862-CALC-TAMANHO-B THRU 8862-99-FIM                         
024300     IF W-TAM-A < W-TAM-B                                                 
024400         MOVE W-TAM-A TO W-MENOR-TAM                                      
024500     ELSE                                                                 
024600         MOVE W-TAM-B TO W-MENOR-TAM                                      
024700     END-IF                                                               
024800     MOVE 0 TO W-QTD-PREFIXO                                              
024900     PERFORM 8921-TESTAR-PREFIXO                                          
025000         VARYING W-IX-A FROM 1 BY 1                                       
025100         UNTIL W-IX-A > W-MENOR-TAM                                       
025200     IF W-MENOR-TAM = 0                                                   
025300         MOVE 0 TO W-SCORE-CALC                                           
025400     ELSE                                                                 
025500         COMPUTE W-SCORE-CALC ROUNDED =                                   
025600             W-QTD-PREFIXO / W-MENOR-TAM                                  
025700     END-IF.                                                              
025800 8920-99-FIM.                                                             
025900     EXIT.                                                                
026000                                                                          
026100 8921-TESTAR-PREFIXO.                                                     
026200     IF W-QTD-PREFIXO = (W-IX-A - 1)                                      
026300         IF W-NOME-A(W-IX-A:1) = W-NOME-B(W-IX-A:1)                       
026400             ADD 1 TO W-QTD-PREFIXO                                       
026500         END-IF                                                           
026600     END-IF.                                                              
026700                                                                          
026800*----------------------------------------------------------------*        
026900* 8861/8862 - TAMANHO UTIL DE W-NOME-A E W-NOME-B                         
027000*----------------------------------------------------------------*        
027100 8861-CALC-TAMANHO-A SECTION.                                             
027200     MOVE 60 TO W-TAM-A.                                                  
027300 8861-10-TESTA.                                                           
027400     IF W-TAM-A > 0                                                       
027500         IF W-NOME-A(W-TAM-A:1) = SPACE                                   
027600             SUBTRACT 1 FROM W-TAM-A                                      
027700             GO TO 8861-10-TESTA                                          
027800         END-IF                                                           
027900     END-IF.                                                              
028000 8861-99-FIM.                                                             
028100     EXIT.                                                                
028200                                                                          
028300 8862-CALC-TAMANHO-B SECTION.                                             
028400     MOVE 60 TO W-TAM-B.                                                  
028500 8862-10-TESTA.                                                           
028600     IF W-TAM-B > 0                                                       
028700         IF W-NOME-B(W-TAM-B:1) = SPACE                                   
028800             SUBTRACT 1 FROM W-TAM-B                                      
028900             GO TO 8862-10-TESTA                                          
029000         END-IF                                                           
029100     END-IF.                                                              
029200 8862-99-FIM.                                                             
029300     EXIT.                                                                
029400                                                                          
029500*----------------------------------------------------------------*        
029600* 8930 - SIMILARIDADE POR MAIOR SUBSEQUENCIA COMUM (LCS)                  
029700* nomes SEM ESPACO antes de calcular, ver paragrafos 8971/8972            
029800* e 8950                                                                  
029900*----------------------------------------------------------------*        
030000 8930-SIMILAR-LCS SECTION.                                                
030100     PERFORM 8971-REMOVER-ESPACOS-A THRU 8971-99-FIM                      
030200     PERFORM 8972-REMOVER-ESPACOS-B THRU 8972-99-FIM                      
030300     PERFORM 8950-CALCULAR-LCS THRU 8950-99-FIM                           
030400     IF W-TAM-A < W-TAM-B                                                 
030500         MOVE W-TAM-A TO W-MENOR-TAM                                      
030600     ELSE                                                                 
030700         MOVE W-TAM-B TO W-MENOR-TAM                                      
030800     END-IF                                                               
030900     IF W-MENOR-TAM = 0                                                   
031000         MOVE 0 TO W-SCORE-CALC                                           
031100     ELSE                                                                 
031200         COMPUTE W-SCORE-CALC ROUNDED =                                   
031300             W-QTD-LCS / W-MENOR-TAM                                      
031400     END-IF.                                                              
031500 8930-99-FIM.                                                             
031600     EXIT.                                                                
031700                                                                          
031800*----------------------------------------------------------------*        
031900* 8940 - SIMILARIDADE POR DISTANCIA DE EDICAO AJUSTADA                    
032000* nomes SEM ESPACO, distancia reduzida pela                               
032100* diferenca de tamanho entre os dois nomes antes do calculo final         
032200*----------------------------------------------------------------*        
032300 8940-SIMILAR-EDICAO SECTION.                                             
032400     PERFORM 8971-REMOVER-ESPACOS-A THRU 8971-99-FIM                      
032500     PERFORM 8972-REMOVER-ESPACOS-B THRU 8972-99-FIM                      
032600     PERFORM 8960-CALCULAR-LEVENSHTEIN THRU 8960-99-FIM                   
032700     IF W-TAM-A < W-TAM-B                                                 
032800         MOVE W-TAM-A TO W-MENOR-TAM                                      
032900     ELSE                                                                 
033000         MOVE W-TAM-B TO W-MENOR-TAM                                      
033100     END-IF                                                               
033200     COMPUTE W-DIF-TAMANHOS = W-TAM-A - W-TAM-B                           
033300     IF W-DIF-TAMANHOS < 0                                                
033400         COMPUTE W-DIF-TAMANHOS = W-DIF-TAMANHOS * -1                     
033500     END-IF                                                               
033600     COMPUTE W-QTD-EDICAO-AJUSTADA =                                      
033700         W-QTD-EDICAO - W-DIF-TAMANHOS                                    
033800     IF W-QTD-EDICAO-AJUSTADA < 0                                         
033900         MOVE 0 TO W-QTD-EDICAO-AJUSTADA                                  
034000     END-IF                                                               
034100     IF W-MENOR-TAM = 0                                                   
034200         MOVE 0 TO W-SCORE-CALC                                           
034300     ELSE                                                                 
034400         COMPUTE W-SCORE-CALC ROUNDED =                                   
034500             (W-MENOR-TAM - W-QTD-EDICAO-AJUSTADA) / W-MENOR-TAM          
034600     END-IF.                                                              
034700 8940-99-FIM.                                                             
034800     EXIT.                                                                
034900                                                                          
035000*----------------------------------------------------------------*        
035100* 8950 - CALCULO DA MAIOR SUBSEQUENCIA COMUM (PROGRAMACAO                 
035200* DINAMICA) SOBRE W-NOME-A-SEMESP(1:W-TAM-A) E                            
035300* W-NOME-B-SEMESP(1:W-TAM-B) - LINHA/COLUNA 0 = CASO BASE                 
035400*----------------------------------------------------------------*        
035500 8950-CALCULAR-LCS SECTION.                                               
035600     PERFORM 8953-INICIALIZAR-MOLDURA-LCS                                 
035700         VARYING W-IX-A FROM 1 BY 1                                       
035800         UNTIL W-IX-A > 61                                                
035900     PERFORM 8951-LINHA-LCS                                               
036000         VARYING W-IX-A FROM 1 BY 1                                       
036100         UNTIL W-IX-A > W-TAM-A                                           
036200     MOVE LCS-COLUNA(W-TAM-A + 1, W-TAM-B + 1) TO W-QTD-LCS.              
036300 8950-99-FIM.                                                             
036400     EXIT.                                                                
036500                                                                          
036600 8951-LINHA-LCS.                                                          
036700     PERFORM 8952-COLUNA-LCS                                              
036800         VARYING W-IX-B FROM 1 BY 1                                       
036900         UNTIL W-IX-B > W-TAM-B.                                          
037000                                                                          
037100 8953-INICIALIZAR-MOLDURA-LCS.                                            
037200     MOVE 0 TO LCS-COLUNA(W-IX-A, 1)                                      
037300     MOVE 0 TO LCS-COLUNA(1, W-IX-A).                                     
037400                                                                          
037500 8952-COLUNA-LCS.                                                         
037600     IF W-NOME-A-SEMESP(W-IX-A:1) = W-NOME-B-SEMESP(W-IX-B:1)             
037700         COMPUTE LCS-COLUNA(W-IX-A + 1, W-IX-B + 1) =                     
037800             LCS-COLUNA(W-IX-A, W-IX-B) + 1                               
037900     ELSE                                                                 
038000         IF LCS-COLUNA(W-IX-A, W-IX-B + 1) >                              
038100            LCS-COLUNA(W-IX-A + 1, W-IX-B)                                
038200             MOVE LCS-COLUNA(W-IX-A, W-IX-B + 1)                          
038300                 TO LCS-COLUNA(W-IX-A + 1, W-IX-B + 1)                    
038400         ELSE                                                             
038500             MOVE LCS-COLUNA(W-IX-A + 1, W-IX-B)                          
038600                 TO LCS-COLUNA(W-IX-A + 1, W-IX-B + 1)                    
038700         END-IF                                                           
038800     END-IF.                                                              
038900                                                                          
039000*----------------------------------------------------------------*        
039100* 8960 - CALCULO DA DISTANCIA DE EDICAO (LEVENSHTEIN) SOBRE               
039200* W-NOME-A-SEMESP(1:W-TAM-A) E W-NOME-B-SEMESP(1:W-TAM-B)                 
039300*----------------------------------------------------------------*        
039400 8960-CALCULAR-LEVENSHTEIN SECTION.                                       
039500     PERFORM 8963-INICIALIZAR-COLUNA-EDICAO                               
039600         VARYING W-IX-A FROM 0 BY 1                                       
039700         UNTIL W-IX-A > W-TAM-A                                           
039800     PERFORM 8964-INICIALIZAR-LINHA-EDICAO                                
039900         VARYING W-IX-B FROM 0 BY 1                                       
040000         UNTIL W-IX-B > W-TAM-B                                           
040100     PERFORM 8961-LINHA-EDICAO                                            
040200         VARYING W-IX-A FROM 1 BY 1                                       
040300         UNTIL W-IX-A > W-TAM-A                                           
040400     MOVE EDI-COLUNA(W-TAM-A + 1, W-TAM-B + 1) TO W-QTD-EDICAO.           
040500 8960-99-FIM.                                                             
040600     EXIT.                                                                
040700                                                                          
040800 8961-LINHA-EDICAO.                                                       
040900     PERFORM 8962-COLUNA-EDICAO                                           
041000         VARYING W-IX-B FROM 1 BY 1                                       
041100         UNTIL W-IX-B > W-TAM-B.                                          
041200                                                                          
041300 8963-INICIALIZAR-COLUNA-EDICAO.                                          
041400     COMPUTE EDI-COLUNA(W-IX-A + 1, 1) = W-IX-A.                          
041500                                                                          
041600 8964-INICIALIZAR-LINHA-EDICAO.                                           
041700     COMPUTE EDI-COLUNA(1, W-IX-B + 1) = W-IX-B.                          
041800                                                                          
041900 8962-COLUNA-EDICAO.                                                      
042000     IF W-NOME-A-SEMESP(W-IX-A:1) = W-NOME-B-SEMESP(W-IX-B:1)             
042100         MOVE EDI-COLUNA(W-IX-A, W-IX-B)                                  
042200             TO EDI-COLUNA(W-IX-A + 1, W-IX-B + 1)                        
042300     ELSE                                                                 
042400         MOVE EDI-COLUNA(W-IX-A, W-IX-B) TO W-TAM-CHAVE                   
042500         IF EDI-COLUNA(W-IX-A, W-IX-B + 1) < W-TAM-CHAVE                  
042600             MOVE EDI-COLUNA(W-IX-A, W-IX-B + 1) TO W-TAM-CHAVE           
042700         END-IF                                                           
042800         IF EDI-COLUNA(W-IX-A + 1, W-IX-B) < W-TAM-CHAVE                  
042900             MOVE EDI-COLUNA(W-IX-A + 1, W-IX-B) TO W-TAM-CHAVE           
043000         END-IF                                                           
043100         COMPUTE EDI-COLUNA(W-IX-A + 1, W-IX-B + 1) =                     
043200             W-TAM-CHAVE + 1                                              
043300     END-IF.                                                              
043400                                                                          
043500*----------------------------------------------------------------*        
043600* 8970/8971/8972 - REMOVE TODOS OS ESPACOS DE W-NOME-A/W-NOME-B           
043700* ANTES DO CALCULO DE LCS E DISTANCIA DE EDICAO - BUSINESS                
043800* RULES 5c/5d                                                             
043900*----------------------------------------------------------------*        
044000 8971-REMOVER-ESPACOS-A SECTION.                                          
044100     MOVE SPACES TO W-NOME-A-SEMESP                                       
044200     MOVE 0 TO W-TAM-A                                                    
044300     PERFORM 8973-COPIAR-SEM-ESPACO-A                                     
044400         VARYING W-IX-B FROM 1 BY 1                                       
044500         UNTIL W-IX-B > 60.                                               
044600 8971-99-FIM.                                                             
044700     EXIT.                                                                
044800                                                                          
044900 8973-COPIAR-SEM-ESPACO-A.                                                
045000     IF W-NOME-A(W-IX-B:1) NOT = SPACE                                    
045100         ADD 1 TO W-TAM-A                                                 
045200         MOVE W-NOME-A(W-IX-B:1)                                          
045300             TO W-NOME-A-SEMESP(W-TAM-A:1)                                
045400     END-IF.                                                              
045500                                                                          
045600 8972-REMOVER-ESPACOS-B SECTION.                                          
045700     MOVE SPACES TO W-NOME-B-SEMESP                                       
045800     MOVE 0 TO W-TAM-B                                                    
045900     PERFORM 8974-COPIAR-SEM-ESPACO-B                                     
046000         VARYING W-IX-A FROM 1 BY 1                                       
046100         UNTIL W-IX-A > 60.                                               
046200 8972-99-FIM.                                                             
046300     EXIT.                                                                
046400                                                                          
046500 8974-COPIAR-SEM-ESPACO-B.                                                
046600     IF W-NOME-B(W-IX-A:1) NOT = SPACE                                    
046700         ADD 1 TO W-TAM-B                                                 
046800         MOVE W-NOME-B(W-IX-A:1)                                          
046900             TO W-NOME-B-SEMESP(W-TAM-B:1)                                
047000     END-IF.                                                              
047100                                                                          
047200*----------------------------------------------------------------*        
047300* 8700 - INDEXAR UM PRODUTO NO INDICE INVERTIDO DE SUBSTRINGS             
047400* Indexa cada token do produto informado pelo chamador, que               
047500* deixa o produto corrente em                                             
047600* REG-PRODUTO-NORM (PRN-TOKENS/PRN-QTD-TOKENS) e a referencia             
047700* em W-REF-PRODUTO-ATUAL antes de chamar. Usado por EPE051P               
047800* (estatisticas) e por EPE061P (reconstrucao para pareamento).            
047900*----------------------------------------------------------------*        
048000 8700-CONSTRUIR-INDICE-PRODUTO SECTION.                                   
048100     PERFORM 8710-INDEXAR-UM-TOKEN                                        
048200         VARYING W-IX-TOKEN FROM 1 BY 1                                   
048300         UNTIL W-IX-TOKEN > PRN-QTD-TOKENS.                               
048400 8700-99-FIM.                                                             
048500     EXIT.                                                                
048600                                                                          
048700 8710-INDEXAR-UM-TOKEN.                                                   
048800     MOVE PRN-TOKENS(W-IX-TOKEN) TO W-TOKEN-ATUAL                         
048900     PERFORM 8712-CALC-TAMANHO-TOKEN-ATUAL THRU 8712-99-FIM               
049000     IF W-TOKEN-POS > 2                                                   
049100         PERFORM 8720-LOCALIZAR-OU-CRIAR-CHAVE THRU 8720-99-FIM           
049200         PERFORM 8730-ADICIONAR-REFERENCIA THRU 8730-99-FIM               
049300     END-IF.                                                              
049400                                                                          
049500*----------------------------------------------------------------*        
049600* 8712 - TAMANHO UTIL DE W-TOKEN-ATUAL (varredura do fim)                 
049700*----------------------------------------------------------------*        
049800 8712-CALC-TAMANHO-TOKEN-ATUAL SECTION.                                   
049900     MOVE 20 TO W-TOKEN-POS.                                              
050000 8712-10-TESTA.                                                           
050100     IF W-TOKEN-POS > 0                                                   
050200         IF W-TOKEN-ATUAL(W-TOKEN-POS:1) = SPACE                          
050300             SUBTRACT 1 FROM W-TOKEN-POS                                  
050400             GO TO 8712-10-TESTA                                          
050500         END-IF                                                           
050600     END-IF.                                                              
050700 8712-99-FIM.                                                             
050800     EXIT.                                                                
050900                                                                          
051000*----------------------------------------------------------------*        
051100* 8720 - LOCALIZA A CHAVE W-TOKEN-ATUAL NO INDICE OU CRIA UMA             
051200* ENTRADA NOVA QUANDO NAO EXISTE E HA ESPACO NA TABELA                    
051300*----------------------------------------------------------------*        
051400 8720-LOCALIZAR-OU-CRIAR-CHAVE SECTION.                                   
051500     MOVE "N" TO W-CHAVE-ACHADA                                           
051600     PERFORM 8721-TESTAR-CHAVE                                            
051700         VARYING W-IX-INDICE FROM 1 BY 1                                  
051800         UNTIL W-IX-INDICE > W-QTD-CHAVES-INDICE                          
051900             OR W-CHAVE-ACHADA = "S"                                      
052000     IF W-CHAVE-ACHADA = "S"                                              
052100         SUBTRACT 1 FROM W-IX-INDICE                                      
052200     ELSE                                                                 
052300         IF W-QTD-CHAVES-INDICE < 4000                                    
052400             ADD 1 TO W-QTD-CHAVES-INDICE                                 
052500             MOVE W-QTD-CHAVES-INDICE TO W-IX-INDICE                      
052600             MOVE W-TOKEN-ATUAL TO IDX-CHAVE(W-IX-INDICE)                 
052700             MOVE 0 TO IDX-QTD-REFS(W-IX-INDICE)                          
052800         END-IF                                                           
052900     END-IF.                                                              
053000 8720-99-FIM.                                                             
053100     EXIT.                                                                
053200                                                                          
053300 8721-TESTAR-CHAVE.                                                       
053400     IF IDX-CHAVE(W-IX-INDICE) = W-TOKEN-ATUAL                            
053500         MOVE "S" TO W-CHAVE-ACHADA                                       
053600     END-IF.                                                              
053700                                                                          
053800*----------------------------------------------------------------*        
053900* 8722 - LOCALIZA A CHAVE W-TOKEN-ATUAL SEM CRIAR (USADO PELO             
054000* PAREAMENTO, QUE APENAS CONSULTA O INDICE DA LOJA MAIOR)                 
054100*----------------------------------------------------------------*        
054200 8722-LOCALIZAR-CHAVE SECTION.                                            
054300     MOVE "N" TO W-CHAVE-ACHADA                                           
054400     PERFORM 8721-TESTAR-CHAVE                                            
054500         VARYING W-IX-INDICE FROM 1 BY 1                                  
054600         UNTIL W-IX-INDICE > W-QTD-CHAVES-INDICE                          
054700             OR W-CHAVE-ACHADA = "S"                                      
054800     IF W-CHAVE-ACHADA = "S"                                              
054900         SUBTRACT 1 FROM W-IX-INDICE                                      
055000     END-IF.                                                              
055100 8722-99-FIM.                                                             
055200     EXIT.                                                                
055300                                                                          
055400*----------------------------------------------------------------*        
055500* 8730 - ACRESCENTA A REFERENCIA DO PRODUTO CORRENTE NA CHAVE             
055600* JA LOCALIZADA/CRIADA EM W-IX-INDICE                                     
055700*----------------------------------------------------------------*        
055800 8730-ADICIONAR-REFERENCIA SECTION.                                       
055900     IF IDX-QTD-REFS(W-IX-INDICE) < 800                                   
056000         ADD 1 TO IDX-QTD-REFS(W-IX-INDICE)                               
056100         MOVE W-REF-PRODUTO-ATUAL                                         
056200             TO IDX-REFS(W-IX-INDICE, IDX-QTD-REFS(W-IX-INDICE))          
056300     END-IF.                                                              
056400 8730-99-FIM.                                                             
056500     EXIT.                                                                
056600                                                                          
056700*----------------------------------------------------------------*        
056800* 8740 - ARMAZENA O PRODUTO CORRENTE DA LOJA MAIOR NA TABELA EM           
056900* MEMORIA (W-TABELA-PRODUTOS-MAIOR) E INDEXA SEUS TOKENS.                 
057000* Chamador deixa o produto em REG-PRODUTO-NORM e a referencia             
057100* (posicao sequencial) em W-REF-PRODUTO-ATUAL antes de chamar.            
057200* Usado por EPE061P e EPE062P ao reconstruir a loja maior do par.         
057300*----------------------------------------------------------------*        
057400 8740-ARMAZENAR-PRODUTO-MAIOR SECTION.                                    
057500     IF W-REF-PRODUTO-ATUAL <= 2000                                       
057600         MOVE PRN-NOME TO PRDM-NOME(W-REF-PRODUTO-ATUAL)                  
057700         MOVE PRN-URL  TO PRDM-URL(W-REF-PRODUTO-ATUAL)                   
057800     END-IF                                                               
057900     PERFORM 8700-CONSTRUIR-INDICE-PRODUTO THRU 8700-99-FIM.              
058000 8740-99-FIM.                                                             
058100     EXIT.                                                                
