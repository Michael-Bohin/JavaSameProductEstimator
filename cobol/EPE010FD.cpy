000100*================================================================*        
000200*    MODULO......: Estimador de Produtos Equivalentes                     
000300*    AUTHOR......: Marcos Venancio Peixoto                                
000400*    DATA........: 05/03/1989                                             
000500*    OBJETIVO ...: FD do feed bruto recebido das tres lojas               
000600*                  (KOSIK, ROHLIK, TESCO) - formato comum                 
000700*----------------------------------------------------------------*        
000800*    11/1994 - MVP - Ticket CS-0441 - layout inicial do feed      CS-0441 
000900*    03/1996 - MVP - Ticket CS-0622 - campo FBR-PRECO-PRESENTE    CS-0622 
001000*              incluido a pedido do fornecedor de dados (preco            
001100*              pode vir totalmente em branco no scrape)                   
001200*================================================================*        
001300 FD  FEED-LOJA                                                            
001400     LABEL RECORDS ARE STANDARD.                                          
001500                                                                          
001600 01  REG-FEED-BRUTO.                                                      
001700     05  FBR-LOJA                PIC X(01).                               
001800         88  FBR-LOJA-KOSIK           VALUE "K".                          
001900         88  FBR-LOJA-ROHLIK          VALUE "R".                          
002000         88  FBR-LOJA-TESCO           VALUE "T".                          
002100     05  FBR-NOME                PIC X(60).                               
002200     05  FBR-URL                 PIC X(80).                               
002300     05  FBR-PRECO               PIC S9(07)V99.                           
002400     05  FBR-PRECO-R             REDEFINES FBR-PRECO                      
002500                                 PIC X(09).                               
002600     05  FBR-PRECO-PRESENTE      PIC X(01).                               
002700         88  FBR-PRECO-INFORMADO      VALUE "Y".                          
002800         88  FBR-PRECO-AUSENTE        VALUE "N".                          
002900     05  FBR-UNIDADE             PIC X(10).                               
003000     05  FBR-FABRICANTE          PIC X(30).                               
003100     05  FBR-DESCRICAO           PIC X(100).                              
003200     05  FILLER                  PIC X(09) VALUE SPACES.                  
