000100*================================================================*        
000200 IDENTIFICATION              DIVISION.                                    
000300*================================================================*        
000400 PROGRAM-ID.                 EPE061P.                                     
000500 AUTHOR.                     MARCOS VENANCIO PEIXOTO.                     
000600 INSTALLATION.               DEPTO PROCESSAMENTO DE DADOS.                
000700 DATE-WRITTEN.               02/04/1989.                                  
000800 DATE-COMPILED.                                                           
000900 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001000*================================================================*        
001100*    MODULO......: Estimador de Produtos Equivalentes            *        
001200*    PROGRAMA....: EPE061P                                       *        
001300*    OBJETIVO ...: Gerente de pareamento de candidatos - para    *        
001400*                  cada produto da loja menor do par, localiza  *         
001500*                  no indice da loja maior os produtos que      *         
001600*                  compartilham pelo menos um substring, grava  *         
001700*                  o arquivo de candidatos do par e emite o     *         
001800*                  relatorio de frequencias. Chamado pelo       *         
001900*                  driver EPE000P uma vez para cada par de lojas*         
002000*----------------------------------------------------------------*        
002100*    02/04/1989 - MVP - Ticket CS-0448 - programa inicial, baseado        
002200*              na rotina de distribuicao cliente-vendedor mais            
002300*              proxima, adaptada para uniao de candidatos por             
002400*              substring em vez de melhor casamento unico                 
002500*    07/1998   - RQS - Ticket CS-0980 - virada do seculo: revisao CS-0980 
002600*              geral, nenhum campo de data neste modulo                   
002700*    02/2004   - ACF - Ticket CS-1320 - tabela de produtos da     CS-1320 
002800*              loja maior e tabela de candidatos ampliadas                
002900*              (feed da TESCO cresceu)                                    
003000*    11/2011   - LHB - Ticket CS-1706 - arquivo de retencao passou        
003100*              chamar-se NRM-PRODUTO (LOG- agora eh o log-texto)          
003200*================================================================*        
003300 ENVIRONMENT                 DIVISION.                                    
003400*================================================================*        
003500 CONFIGURATION                  SECTION.                                  
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     CLASS CODIGO-LOJA-VALIDO IS "K" "R" "T"                              
003900     CLASS DIACRITICO-CHECO IS                                            
004000         "á" "č" "ď" "é" "ě" "í" "ň" "ó"                                  
004100         "ř" "š" "ť" "ú" "ů" "ý" "ž"                                      
004200         "Á" "Č" "Ď" "É" "Ě" "Í" "Ň" "Ó"                                  
004300         "Ř" "Š" "Ť" "Ú" "Ů" "Ý" "Ž"                                      
004400     SWITCH UPSI-0 IS SW-CHAVE-DEBUG                                      
004500         ON STATUS IS SW-DEBUG-LIGADO                                     
004600         OFF STATUS IS SW-DEBUG-DESLIGADO.                                
004700                                                                          
004800 INPUT-OUTPUT                   SECTION.                                  
004900 FILE-CONTROL.                                                            
005000     SELECT NRM-PRODUTO          ASSIGN TO W-NOME-ARQ-DINAMICO            
005100         ORGANIZATION IS SEQUENTIAL                                       
005200         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
005300                                                                          
005400     SELECT ARQ-CANDIDATOS       ASSIGN TO W-NOME-ARQ-CANDIDATOS          
005500         ORGANIZATION IS SEQUENTIAL                                       
005600         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
005700                                                                          
005800     SELECT REL-FREQUENCIAS      ASSIGN TO W-NOME-ARQ-RELFREQ             
005900         ORGANIZATION IS LINE SEQUENTIAL                                  
006000         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
006100                                                                          
006200*================================================================*        
006300 DATA                        DIVISION.                                    
006400*================================================================*        
006500 FILE                        SECTION.                                     
006600* Retencao dos produtos normalizados (loja menor e loja maior do          
006700* lido em duas passagens distintas - ver 1000/1050/1100)                  
006800 COPY "EPE020FD.cpy"                                                      
006900     REPLACING NRM-PRODUTO-NORM BY NRM-PRODUTO.                           
007000                                                                          
007100* Conjunto de candidatos do par, gravado para o EPE062P                   
007200 COPY "EPE030FD.cpy".                                                     
007300                                                                          
007400* Relatorio de frequencias de candidatos do par                           
007500 FD  REL-FREQUENCIAS                                                      
007600     LABEL RECORDS ARE STANDARD.                                          
007700 01  REG-REL-FREQUENCIAS         PIC X(100).                              
007800                                                                          
007900*----------------------------------------------------------------*        
008000 WORKING-STORAGE             SECTION.                                     
008100*----------------------------------------------------------------*        
008200* Campos de uso comum do sistema                                          
008300 COPY "EPE000W.cpy".                                                      
008400                                                                          
008500* Tabela de indice, produtos da loja maior e campos comuns                
008600 COPY "EPE800W.cpy".                                                      
008700                                                                          
008800 01  W-CAMPOS-PROGRAMA.                                                   
008900     05  W-NOME-ARQ-CANDIDATOS   PIC X(40).                               
009000     05  W-NOME-ARQ-RELFREQ      PIC X(40).                               
009100     05  W-COD-TEMP              PIC X(01).                               
009200     05  W-QTD-TEMP              PIC 9(05) COMP.                          
009300     05  W-QTD-LOJA-A            PIC 9(05) COMP.                          
009400     05  W-QTD-LOJA-B            PIC 9(05) COMP.                          
009500     05  FILLER                  PIC X(08) VALUE SPACES.                  
009600                                                                          
009700 01  W-CAMPOS-PAREAMENTO.                                                 
009800     05  W-CANDIDATOS            OCCURS 800 TIMES                         
009900                                 PIC 9(04) COMP.                          
010000     05  W-QTD-CANDIDATOS        PIC 9(04) COMP.                          
010100     05  W-ACHOU-CANDIDATO       PIC X(01).                               
010200     05  W-IX-CAND               PIC 9(04) COMP.                          
010300     05  FILLER                  PIC X(04) VALUE SPACES.                  
010400                                                                          
010500 01  W-CAMPOS-FREQUENCIA.                                                 
010600     05  W-TABELA-FREQUENCIA     OCCURS 801 TIMES                         
010700                                 PIC 9(05) COMP.                          
010800     05  W-IX-FREQ               PIC 9(04) COMP.                          
010900     05  W-PRODUTOS-MENOR        PIC 9(05) COMP.                          
011000     05  W-SOMA-CANDIDATOS       PIC 9(07) COMP.                          
011100     05  W-POSSIVEIS-PARES       PIC 9(09) COMP.                          
011200     05  W-MEDIA-CAND-PRODUTO    PIC 9(05)V99.                            
011300     05  W-PERCENTUAL-PARES      PIC 9(03)V99.                            
011400     05  FILLER                  PIC X(06) VALUE SPACES.                  
011500                                                                          
011600 01  W-LINHA-RELATORIO          PIC X(100).                               
011700                                                                          
011800*----------------------------------------------------------------*        
011900 LINKAGE                     SECTION.                                     
012000*----------------------------------------------------------------*        
012100 COPY "EPE000L.cpy".                                                      
012200                                                                          
012300*----------------------------------------------------------------*        
012400 PROCEDURE                   DIVISION USING LK-PARAM.                     
012500*================================================================*        
012600 0000-INICIO                 SECTION.                                     
012700*----------------------------------------------------------------*        
012800     IF LK-COD-LOJA-MENOR NOT CODIGO-LOJA-VALIDO                          
012900         OR LK-COD-LOJA-MAIOR NOT CODIGO-LOJA-VALIDO                      
013000         DISPLAY "EPE061P - PAR DE LOJAS INVALIDO: "                      
013100             LK-COD-LOJA-MENOR "/" LK-COD-LOJA-MAIOR                      
013200         GOBACK                                                           
013300     END-IF                                                               
013400     IF SW-DEBUG-LIGADO                                                   
013500         DISPLAY "EPE061P INICIO PAREAMENTO "                             
013600             LK-COD-LOJA-MENOR "-" LK-COD-LOJA-MAIOR                      
013700     END-IF                                                               
013800     PERFORM 1000-DETERMINAR-MENOR                                        
013900     PERFORM 1050-CONSTRUIR-INDICE-MAIOR                                  
014000     PERFORM 1100-PAREAR-PRODUTOS                                         
014100     PERFORM 4000-LISTAR-FREQUENCIAS                                      
014200     GOBACK.                                                              
014300*----------------------------------------------------------------*        
014400 0000-99-FIM.                EXIT.                                        
014500*----------------------------------------------------------------*        
014600                                                                          
014700*----------------------------------------------------------------*        
014800 1000-DETERMINAR-MENOR       SECTION.                                     
014900*    Determina qual loja do par tem menos produtos                        
015000*----------------------------------------------------------------*        
015100     MOVE LK-COD-LOJA-MENOR TO W-COD-TEMP                                 
015200     PERFORM 1010-CONTAR-PRODUTOS-A                                       
015300     MOVE LK-COD-LOJA-MAIOR TO W-COD-TEMP                                 
015400     PERFORM 1020-CONTAR-PRODUTOS-B                                       
015500     IF W-QTD-LOJA-A > W-QTD-LOJA-B                                       
015600         MOVE LK-COD-LOJA-MENOR  TO W-COD-TEMP                            
015700         MOVE LK-COD-LOJA-MAIOR  TO LK-COD-LOJA-MENOR                     
015800         MOVE W-COD-TEMP         TO LK-COD-LOJA-MAIOR                     
015900         MOVE W-QTD-LOJA-B       TO LK-QTD-LOJA-MENOR                     
016000         MOVE W-QTD-LOJA-A       TO LK-QTD-LOJA-MAIOR                     
016100     ELSE                                                                 
016200         MOVE W-QTD-LOJA-A       TO LK-QTD-LOJA-MENOR                     
016300         MOVE W-QTD-LOJA-B       TO LK-QTD-LOJA-MAIOR                     
016400     END-IF.                                                              
016500*----------------------------------------------------------------*        
016600 1000-99-FIM.                EXIT.                                        
016700*----------------------------------------------------------------*        
016800                                                                          
016900 1010-CONTAR-PRODUTOS-A.                                                  
017000     PERFORM 1030-MAPEAR-ARQUIVO-LOG                                      
017100     MOVE 0 TO W-QTD-LOJA-A                                               
017200     OPEN INPUT NRM-PRODUTO                                               
017300     IF FS-OK                                                             
017400         PERFORM 7650-LER-PROX-PRODUTO                                    
017500         PERFORM 1011-CONTAR-UM-REG-A UNTIL FS-FIM                        
017600         CLOSE NRM-PRODUTO                                                
017700     END-IF.                                                              
017800                                                                          
017900 1011-CONTAR-UM-REG-A.                                                    
018000     ADD 1 TO W-QTD-LOJA-A                                                
018100     PERFORM 7650-LER-PROX-PRODUTO.                                       
018200                                                                          
018300 1020-CONTAR-PRODUTOS-B.                                                  
018400     PERFORM 1030-MAPEAR-ARQUIVO-LOG                                      
018500     MOVE 0 TO W-QTD-LOJA-B                                               
018600     OPEN INPUT NRM-PRODUTO                                               
018700     IF FS-OK                                                             
018800         PERFORM 7650-LER-PROX-PRODUTO                                    
018900         PERFORM 1021-CONTAR-UM-REG-B UNTIL FS-FIM                        
019000         CLOSE NRM-PRODUTO                                                
019100     END-IF.                                                              
019200                                                                          
019300 1021-CONTAR-UM-REG-B.                                                    
019400     ADD 1 TO W-QTD-LOJA-B                                                
019500     PERFORM 7650-LER-PROX-PRODUTO.                                       
019600                                                                          
019700*----------------------------------------------------------------*        
019800 1030-MAPEAR-ARQUIVO-LOG.                                                 
019900*    W-COD-TEMP traz o codigo da loja a ser mapeada                       
020000*----------------------------------------------------------------*        
020100     EVALUATE TRUE                                                        
020200         WHEN W-COD-TEMP = W-LOJA-KOSIK                                   
020300             MOVE WID-NRM-KOSIK  TO W-NOME-ARQ-DINAMICO                   
020400         WHEN W-COD-TEMP = W-LOJA-ROHLIK                                  
020500             MOVE WID-NRM-ROHLIK TO W-NOME-ARQ-DINAMICO                   
020600         WHEN W-COD-TEMP = W-LOJA-TESCO                                   
020700             MOVE WID-NRM-TESCO  TO W-NOME-ARQ-DINAMICO                   
020800     END-EVALUATE.                                                        
020900                                                                          
021000*----------------------------------------------------------------*        
021100 1050-CONSTRUIR-INDICE-MAIOR SECTION.                                     
021200*    Reconstroi em memoria o indice e a tabela de produtos                
021300*    da loja maior do par em memoria                                      
021400*----------------------------------------------------------------*        
021500     MOVE LK-COD-LOJA-MAIOR TO W-COD-TEMP                                 
021600     PERFORM 1030-MAPEAR-ARQUIVO-LOG                                      
021700     MOVE 0 TO W-QTD-CHAVES-INDICE                                        
021800     MOVE 0 TO W-REF-PRODUTO-ATUAL                                        
021900     OPEN INPUT NRM-PRODUTO                                               
022000     IF FS-OK                                                             
022100         PERFORM 7650-LER-PROX-PRODUTO                                    
022200         PERFORM 1051-INDEXAR-UM-PRODUTO-MAIOR UNTIL FS-FIM               
022300         CLOSE NRM-PRODUTO                                                
022400     END-IF.                                                              
022500*----------------------------------------------------------------*        
022600 1050-99-FIM.                EXIT.                                        
022700*----------------------------------------------------------------*        
022800                                                                          
022900 1051-INDEXAR-UM-PRODUTO-MAIOR.                                           
023000     ADD 1 TO W-REF-PRODUTO-ATUAL                                         
023100     PERFORM 8740-ARMAZENAR-PRODUTO-MAIOR THRU 8740-99-FIM                
023200     PERFORM 7650-LER-PROX-PRODUTO.                                       
023300                                                                          
023400*----------------------------------------------------------------*        
023500 1100-PAREAR-PRODUTOS        SECTION.                                     
023600*    Uma vez por produto da loja menor do par                             
023700*----------------------------------------------------------------*        
023800     MOVE LK-COD-LOJA-MENOR TO W-COD-TEMP                                 
023900     PERFORM 1030-MAPEAR-ARQUIVO-LOG                                      
024000     PERFORM 1160-MAPEAR-ARQ-CANDIDATOS                                   
024100     INITIALIZE W-TABELA-FREQUENCIA                                       
024200     MOVE 0 TO W-REF-PRODUTO-ATUAL                                        
024300     OPEN INPUT NRM-PRODUTO                                               
024400     IF FS-OK                                                             
024500         OPEN OUTPUT ARQ-CANDIDATOS                                       
024600         PERFORM 7650-LER-PROX-PRODUTO                                    
024700         PERFORM 1101-PAREAR-UM-PRODUTO UNTIL FS-FIM                      
024800         CLOSE NRM-PRODUTO                                                
024900         CLOSE ARQ-CANDIDATOS                                             
025000     END-IF.                                                              
025100*----------------------------------------------------------------*        
025200 1100-99-FIM.                EXIT.                                        
025300*----------------------------------------------------------------*        
025400                                                                          
025500 1101-PAREAR-UM-PRODUTO.                                                  
025600     ADD 1 TO W-REF-PRODUTO-ATUAL                                         
025700     PERFORM 1110-UNIR-CANDIDATOS-TOKEN THRU 1110-99-FIM                  
025800     ADD 1 TO W-TABELA-FREQUENCIA(W-QTD-CANDIDATOS + 1)                   
025900     PERFORM 1150-GRAVAR-CANDIDATOS THRU 1150-99-FIM                      
026000     PERFORM 7650-LER-PROX-PRODUTO.                                       
026100                                                                          
026200*----------------------------------------------------------------*        
026300 1110-UNIR-CANDIDATOS-TOKEN  SECTION.                                     
026400*    Uniao deduplicada dos hit-lists dos tokens (tamanho > 2)             
026500*    tokens (tamanho > 2) do produto corrente                             
026600*----------------------------------------------------------------*        
026700     MOVE 0 TO W-QTD-CANDIDATOS                                           
026800     PERFORM 1111-TESTAR-TOKEN-PRODUTO                                    
026900         VARYING W-IX-TOKEN FROM 1 BY 1                                   
027000         UNTIL W-IX-TOKEN > PRN-QTD-TOKENS.                               
027100*----------------------------------------------------------------*        
027200 1110-99-FIM.                EXIT.                                        
027300*----------------------------------------------------------------*        
027400                                                                          
027500 1111-TESTAR-TOKEN-PRODUTO.                                               
027600     MOVE PRN-TOKENS(W-IX-TOKEN) TO W-TOKEN-ATUAL                         
027700     PERFORM 8712-CALC-TAMANHO-TOKEN-ATUAL THRU 8712-99-FIM               
027800     IF W-TOKEN-POS > 2                                                   
027900         PERFORM 8722-LOCALIZAR-CHAVE THRU 8722-99-FIM                    
028000         IF W-CHAVE-ACHADA = "S"                                          
028100             PERFORM 1112-UNIR-REFS-DA-CHAVE                              
028200                 VARYING W-IX-REF FROM 1 BY 1                             
028300                 UNTIL W-IX-REF > IDX-QTD-REFS(W-IX-INDICE)               
028400         END-IF                                                           
028500     END-IF.                                                              
028600                                                                          
028700 1112-UNIR-REFS-DA-CHAVE.                                                 
028800     MOVE "N" TO W-ACHOU-CANDIDATO                                        
028900     PERFORM 1113-TESTAR-CANDIDATO-EXISTENTE                              
029000         VARYING W-IX-CAND FROM 1 BY 1                                    
029100         UNTIL W-IX-CAND > W-QTD-CANDIDATOS                               
029200             OR W-ACHOU-CANDIDATO = "S"                                   
029300     IF W-ACHOU-CANDIDATO = "N"                                           
029400         AND W-QTD-CANDIDATOS < 800                                       
029500         ADD 1 TO W-QTD-CANDIDATOS                                        
029600         MOVE IDX-REFS(W-IX-INDICE, W-IX-REF)                             
029700             TO W-CANDIDATOS(W-QTD-CANDIDATOS)                            
029800     END-IF.                                                              
029900                                                                          
030000 1113-TESTAR-CANDIDATO-EXISTENTE.                                         
030100     IF W-CANDIDATOS(W-IX-CAND) = IDX-REFS(W-IX-INDICE, W-IX-REF)         
030200         MOVE "S" TO W-ACHOU-CANDIDATO                                    
030300     END-IF.                                                              
030400                                                                          
030500*----------------------------------------------------------------*        
030600 1150-GRAVAR-CANDIDATOS      SECTION.                                     
030700*    Grava o conjunto de candidatos do produto corrente - entrada         
030800*    do EPE062P (pontuacao e ranking)                                     
030900*----------------------------------------------------------------*        
031000     MOVE W-REF-PRODUTO-ATUAL   TO CAN-REF-PRODUTO                        
031100     MOVE PRN-NOME              TO CAN-NOME-PRODUTO                       
031200     MOVE PRN-URL               TO CAN-URL-PRODUTO                        
031300     MOVE PRN-CHAVE-UNICA       TO CAN-CHAVE-UNICA                        
031400     MOVE W-QTD-CANDIDATOS      TO CAN-QTD-CANDIDATOS                     
031500     PERFORM 1151-COPIAR-CANDIDATO                                        
031600         VARYING W-IX-CAND FROM 1 BY 1                                    
031700         UNTIL W-IX-CAND > W-QTD-CANDIDATOS                               
031800     WRITE REG-CANDIDATOS                                                 
031900     IF NOT FS-OK                                                         
032000         DISPLAY "EPE061P - ERRO AO GRAVAR CANDIDATOS "                   
032100                 PRN-NOME                                                 
032200     END-IF.                                                              
032300*----------------------------------------------------------------*        
032400 1150-99-FIM.                EXIT.                                        
032500*----------------------------------------------------------------*        
032600                                                                          
032700 1151-COPIAR-CANDIDATO.                                                   
032800     MOVE W-CANDIDATOS(W-IX-CAND)                                         
032900         TO CAN-LISTA-CANDIDATOS(W-IX-CAND).                              
033000                                                                          
033100*----------------------------------------------------------------*        
033200 1160-MAPEAR-ARQ-CANDIDATOS.                                              
033300*    Nome do arquivo de candidatos segue o par menor -> maior             
033400*----------------------------------------------------------------*        
033500     EVALUATE TRUE                                                        
033600         WHEN LK-COD-LOJA-MENOR = W-LOJA-KOSIK                            
033700              AND LK-COD-LOJA-MAIOR = W-LOJA-ROHLIK                       
033800             MOVE WID-CAND-K-R TO W-NOME-ARQ-CANDIDATOS                   
033900         WHEN LK-COD-LOJA-MENOR = W-LOJA-ROHLIK                           
034000              AND LK-COD-LOJA-MAIOR = W-LOJA-KOSIK                        
034100             MOVE WID-CAND-K-R TO W-NOME-ARQ-CANDIDATOS                   
034200         WHEN LK-COD-LOJA-MENOR = W-LOJA-KOSIK                            
034300              AND LK-COD-LOJA-MAIOR = W-LOJA-TESCO                        
034400             MOVE WID-CAND-K-T TO W-NOME-ARQ-CANDIDATOS                   
034500         WHEN LK-COD-LOJA-MENOR = W-LOJA-TESCO                            
034600              AND LK-COD-LOJA-MAIOR = W-LOJA-KOSIK                        
034700             MOVE WID-CAND-K-T TO W-NOME-ARQ-CANDIDATOS                   
034800         WHEN OTHER                                                       
034900             MOVE WID-CAND-R-T TO W-NOME-ARQ-CANDIDATOS                   
035000     END-EVALUATE.                                                        
035100                                                                          
035200*----------------------------------------------------------------*        
035300 4000-LISTAR-FREQUENCIAS     SECTION.                                     
035400*    Estatisticas de candidatos por faixa de contagem                     
035500*----------------------------------------------------------------*        
035600     PERFORM 4010-MAPEAR-ARQ-RELFREQ                                      
035700     OPEN OUTPUT REL-FREQUENCIAS                                          
035800     STRING "Equal candidates frequencies of "                            
035900            LK-COD-LOJA-MENOR DELIMITED BY SIZE                           
036000            " -> "            DELIMITED BY SIZE                           
036100            LK-COD-LOJA-MAIOR DELIMITED BY SIZE                           
036200         INTO W-LINHA-RELATORIO                                           
036300     WRITE REG-REL-FREQUENCIAS FROM W-LINHA-RELATORIO                     
036400     MOVE "Format -- Equal candidates count : frequency"                  
036500         TO REG-REL-FREQUENCIAS                                           
036600     WRITE REG-REL-FREQUENCIAS                                            
036700     MOVE 0 TO W-PRODUTOS-MENOR                                           
036800     MOVE 0 TO W-SOMA-CANDIDATOS                                          
036900     PERFORM 4020-LISTAR-UMA-FAIXA                                        
037000         VARYING W-IX-FREQ FROM 1 BY 1                                    
037100         UNTIL W-IX-FREQ > 801                                            
037200     STRING "Products from smaller eshop: "                               
037300            W-PRODUTOS-MENOR  DELIMITED BY SIZE                           
037400            " should be equal to " DELIMITED BY SIZE                      
037500            LK-QTD-LOJA-MENOR DELIMITED BY SIZE                           
037600         INTO W-LINHA-RELATORIO                                           
037700     WRITE REG-REL-FREQUENCIAS FROM W-LINHA-RELATORIO                     
037800     STRING "Sum of all candidates: "                                     
037900            W-SOMA-CANDIDATOS DELIMITED BY SIZE                           
038000         INTO W-LINHA-RELATORIO                                           
038100     WRITE REG-REL-FREQUENCIAS FROM W-LINHA-RELATORIO                     
038200     IF W-PRODUTOS-MENOR = 0                                              
038300         MOVE 0 TO W-MEDIA-CAND-PRODUTO                                   
038400     ELSE                                                                 
038500         COMPUTE W-MEDIA-CAND-PRODUTO ROUNDED =                           
038600             W-SOMA-CANDIDATOS / W-PRODUTOS-MENOR                         
038700     END-IF                                                               
038800     STRING "Average candidates per product of smaller eshop: "           
038900            W-MEDIA-CAND-PRODUTO DELIMITED BY SIZE                        
039000         INTO W-LINHA-RELATORIO                                           
039100     WRITE REG-REL-FREQUENCIAS FROM W-LINHA-RELATORIO                     
039200     STRING "Smaller eshop has "    DELIMITED BY SIZE                     
039300            LK-QTD-LOJA-MENOR       DELIMITED BY SIZE                     
039400            " products and larger eshop has " DELIMITED BY SIZE           
039500            LK-QTD-LOJA-MAIOR DELIMITED BY SIZE                           
039600            " products." DELIMITED BY SIZE                                
039700         INTO W-LINHA-RELATORIO                                           
039800     WRITE REG-REL-FREQUENCIAS FROM W-LINHA-RELATORIO                     
039900     COMPUTE W-POSSIVEIS-PARES =                                          
040000         LK-QTD-LOJA-MENOR * LK-QTD-LOJA-MAIOR                            
040100     STRING "Meaning there are "    DELIMITED BY SIZE                     
040200            W-POSSIVEIS-PARES       DELIMITED BY SIZE                     
040300            " possible pairs of equal products." DELIMITED BY SIZE        
040400         INTO W-LINHA-RELATORIO                                           
040500     WRITE REG-REL-FREQUENCIAS FROM W-LINHA-RELATORIO                     
040600     STRING "ListEqualCandidates method managed to narrow down"           
040700            DELIMITED BY SIZE                                             
040800            " the candidate list to " DELIMITED BY SIZE                   
040900            W-SOMA-CANDIDATOS DELIMITED BY SIZE                           
041000         INTO W-LINHA-RELATORIO                                           
041100     WRITE REG-REL-FREQUENCIAS FROM W-LINHA-RELATORIO                     
041200     IF W-POSSIVEIS-PARES = 0                                             
041300         MOVE 0 TO W-PERCENTUAL-PARES                                     
041400     ELSE                                                                 
041500         COMPUTE W-PERCENTUAL-PARES ROUNDED =                             
041600             W-SOMA-CANDIDATOS / W-POSSIVEIS-PARES * 100                  
041700     END-IF                                                               
041800     STRING "Which is " W-PERCENTUAL-PARES DELIMITED BY SIZE              
041900            " % of possible pairs." DELIMITED BY SIZE                     
042000         INTO W-LINHA-RELATORIO                                           
042100     WRITE REG-REL-FREQUENCIAS FROM W-LINHA-RELATORIO                     
042200     CLOSE REL-FREQUENCIAS.                                               
042300*----------------------------------------------------------------*        
042400 4000-99-FIM.                EXIT.                                        
042500*----------------------------------------------------------------*        
042600                                                                          
042700 4010-MAPEAR-ARQ-RELFREQ.                                                 
042800     EVALUATE TRUE                                                        
042900         WHEN W-NOME-ARQ-CANDIDATOS = WID-CAND-K-R                        
043000             MOVE WID-REL-FREQ-K-R TO W-NOME-ARQ-RELFREQ                  
043100         WHEN W-NOME-ARQ-CANDIDATOS = WID-CAND-K-T                        
043200             MOVE WID-REL-FREQ-K-T TO W-NOME-ARQ-RELFREQ                  
043300         WHEN OTHER                                                       
043400             MOVE WID-REL-FREQ-R-T TO W-NOME-ARQ-RELFREQ                  
043500     END-EVALUATE.                                                        
043600                                                                          
043700 4020-LISTAR-UMA-FAIXA.                                                   
043800     IF W-TABELA-FREQUENCIA(W-IX-FREQ) > 0                                
043900         ADD W-TABELA-FREQUENCIA(W-IX-FREQ) TO W-PRODUTOS-MENOR           
044000         COMPUTE W-SOMA-CANDIDATOS = W-SOMA-CANDIDATOS +                  
044100             (W-IX-FREQ - 1) * W-TABELA-FREQUENCIA(W-IX-FREQ)             
044200         STRING (W-IX-FREQ - 1)      DELIMITED BY SIZE                    
044300                " : "                DELIMITED BY SIZE                    
044400                W-TABELA-FREQUENCIA(W-IX-FREQ)                            
044500                                     DELIMITED BY SIZE                    
044600             INTO W-LINHA-RELATORIO                                       
044700         WRITE REG-REL-FREQUENCIAS FROM W-LINHA-RELATORIO                 
044800     END-IF.                                                              
044900                                                                          
045000*----------------------------------------------------------------*        
045100 7650-LER-PROX-PRODUTO.                                                   
045200*----------------------------------------------------------------*        
045300     READ NRM-PRODUTO                                                     
045400         AT END MOVE "10" TO WS-RESULTADO-ACESSO                          
045500     END-READ.                                                            
045600                                                                          
045700******************************************************************        
045800* ROTINAS COMUNS DE INDICE E SIMILARIDADE (8700/8710/8720/8740)           
045900******************************************************************        
046000 COPY "EPE800R.cpy".                                                      
