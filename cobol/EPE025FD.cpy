000100*================================================================*        
000200*    MODULO......: Estimador de Produtos Equivalentes                     
000300*    AUTHOR......: Luiz Henrique Barbosa                                  
000400*    DATA........: 11/2011                                                
000500*    OBJETIVO ...: FD do log-texto de produtos normalizados de uma        
000600*                  loja (echo legivel dos aceitos, formato comum)         
000700*                  separado do antigo arquivo binario de retencao,        
000800*                  que passou a se chamar NRM-PRODUTO-NORM                
000900*----------------------------------------------------------------*        
001000*    11/2011 - LHB - Ticket CS-1706 - layout inicial, extraido do CS-1706 
001100*              antigo LOG-PRODUTO-NORM (EPE020FD) apos a separacao        
001200*              entre arquivo de retencao e log legivel                    
001300*================================================================*        
001400 FD  LOG-PRODUTO-TXT                                                      
001500     LABEL RECORDS ARE STANDARD.                                          
001600                                                                          
001700 01  REG-LOG-PRODUTO-TXT         PIC X(132).                              
