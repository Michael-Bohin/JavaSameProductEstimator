000100*================================================================*        
000200*    MODULO......: Estimador de Produtos Equivalentes                     
000300*    AUTHOR......: Marcos Venancio Peixoto                                
000400*    DATA........: 06/03/1989                                             
000500*    OBJETIVO ...: FD de retencao dos produtos normalizados (saida        
000600*                  dos adaptadores, entrada do indice e do                
000700*                  pareamento) - arquivo binario interno, nao e o         
000800*                  log-texto legivel (EPE025FD)                           
000900*----------------------------------------------------------------*        
001000*    11/1994 - MVP - Ticket CS-0441 - layout inicial              CS-0441 
001100*    05/1995 - MVP - Ticket CS-0502 - PRN-TOKENS elevado de 10    CS-0502 
001200*              para 15 posicoes (nomes compostos da ROHLIK)               
001300*    07/1998 - RQS - Ticket CS-0980 - ajuste Y2K (sem impacto em  CS-0980 
001400*              datas neste layout, apenas revisao de rotina)              
001500*    11/2011 - LHB - Ticket CS-1706 - renomeado de LOG-PRODUTO-NOR        
001600*              para NRM-PRODUTO-NORM; LOG- passou a ser do novo           
001700*              log-texto (EPE025FD); este arquivo e so retencao           
001800*================================================================*        
001900 FD  NRM-PRODUTO-NORM                                                     
002000     LABEL RECORDS ARE STANDARD.                                          
002100                                                                          
002200 01  REG-PRODUTO-NORM.                                                    
002300     05  PRN-LOJA                PIC X(01).                               
002400     05  PRN-NOME                PIC X(60).                               
002500     05  PRN-URL                 PIC X(80).                               
002600     05  PRN-PRECO               PIC S9(07)V99.                           
002700     05  PRN-PRECO-R             REDEFINES PRN-PRECO                      
002800                                 PIC X(09).                               
002900     05  PRN-TIPO-UNIDADE        PIC X(01).                               
003000         88  PRN-UNIDADE-PECA         VALUE "P".                          
003100         88  PRN-UNIDADE-PESO         VALUE "W".                          
003200         88  PRN-UNIDADE-VOLUME       VALUE "V".                          
003300         88  PRN-UNIDADE-CAIXA        VALUE "B".                          
003400         88  PRN-UNIDADE-OUTRA        VALUE "O".                          
003500         88  PRN-UNIDADE-DESCONHECIDA VALUE " ".                          
003600     05  PRN-QTD-PECAS           PIC 9(03).                               
003700     05  PRN-FABRICANTE          PIC X(30).                               
003800     05  PRN-DESCRICAO           PIC X(100).                              
003900     05  PRN-QTD-TOKENS          PIC 9(02).                               
004000     05  PRN-TOKENS              OCCURS 15 TIMES                          
004100                                 PIC X(20).                               
004200     05  PRN-TOKENS-R            REDEFINES PRN-TOKENS                     
004300                                 PIC X(300).                              
004400     05  PRN-CHAVE-UNICA         PIC X(60).                               
004500     05  FILLER                  PIC X(08) VALUE SPACES.                  
