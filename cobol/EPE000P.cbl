000100*================================================================*        
000200 IDENTIFICATION              DIVISION.                                    
000300*================================================================*        
000400 PROGRAM-ID.                 EPE000P.                                     
000500 AUTHOR.                     MARCOS VENANCIO PEIXOTO.                     
000600 INSTALLATION.               DEPTO PROCESSAMENTO DE DADOS.                
000700 DATE-WRITTEN.               05/03/1989.                                  
000800 DATE-COMPILED.                                                           
000900 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001000*================================================================*        
001100*    MODULO......: Estimador de Produtos Equivalentes            *        
001200*    PROGRAMA....: EPE000P                                       *        
001300*    OBJETIVO ...: Driver do lote - chama na sequencia os tres   *        
001400*                  adaptadores de feed, o indexador/estatisticas*         
001500*                  por loja e o pareamento/ranking dos tres      *        
001600*                  pares possiveis de lojas (KOSIK/ROHLIK/TESCO)*         
001700*----------------------------------------------------------------*        
001800*    05/03/1989 - MVP - Ticket CS-0441 - programa inicial, menu   CS-0441 
001900*              EVALUATE por tecla de funcao (como o GCC000P da            
002000*              carteira de clientes)                                      
002100*    03/1995   - MVP - Ticket CS-0503 - retirado menu interativo; CS-0503 
002200*              lote passa a rodar sem operador, disparado pelo            
002300*              job noturno - CALL em sequencia fixa                       
002400*    07/1998   - RQS - Ticket CS-0980 - revisao geral do driver   CS-0980 
002500*              para a virada do seculo, nenhum campo de data aqui         
002600*    02/2004   - ACF - Ticket CS-1320 - inclusos os tres pares de CS-1320 
002700*              lojas (antes so KOSIK x ROHLIK) com a chegada da           
002800*              TESCO ao lote                                              
002900*    03/2004   - ACF - Ticket CS-1322 - EPE062P (ranking) passou a        
003000*              ser chamado logo apos o EPE061P de cada par, antes         
003100*              rodava como job separado no dia seguinte                   
003200*================================================================*        
003300 ENVIRONMENT                 DIVISION.                                    
003400*================================================================*        
003500 CONFIGURATION                  SECTION.                                  
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     CLASS CODIGO-LOJA-VALIDO IS "K" "R" "T"                              
003900     SWITCH UPSI-0 IS SW-CHAVE-DEBUG                                      
004000         ON STATUS IS SW-DEBUG-LIGADO                                     
004100         OFF STATUS IS SW-DEBUG-DESLIGADO.                                
004200                                                                          
004300*================================================================*        
004400 DATA                        DIVISION.                                    
004500*================================================================*        
004600*----------------------------------------------------------------*        
004700 WORKING-STORAGE             SECTION.                                     
004800*----------------------------------------------------------------*        
004900* Campos de uso comum, nomes dos programas e das lojas do lote            
005000 COPY "EPE000W.cpy".                                                      
005100                                                                          
005200 01  W-CAMPOS-DRIVER.                                                     
005300     05  W-PASSO-ATUAL           PIC 9(02) COMP.                          
005400     05  W-HORA-INICIO           PIC 9(06).                               
005500     05  W-HORA-INICIO-R         REDEFINES W-HORA-INICIO.                 
005600         10  W-HORA-INICIO-HH    PIC 9(02).                               
005700         10  W-HORA-INICIO-MM    PIC 9(02).                               
005800         10  W-HORA-INICIO-SS    PIC 9(02).                               
005900     05  W-HORA-FIM              PIC 9(06).                               
006000     05  W-HORA-FIM-R            REDEFINES W-HORA-FIM.                    
006100         10  W-HORA-FIM-HH       PIC 9(02).                               
006200         10  W-HORA-FIM-MM       PIC 9(02).                               
006300         10  W-HORA-FIM-SS       PIC 9(02).                               
006400     05  FILLER                  PIC X(08) VALUE SPACES.                  
006500                                                                          
006600* Area de ligacao repassada aos subprogramas do lote                      
006700 01  W-PARAM-DRIVER.                                                      
006800     05  W-PARAM-COD-LOJA        PIC X(01).                               
006900     05  W-PARAM-COD-LOJA-MENOR  PIC X(01).                               
007000     05  W-PARAM-COD-LOJA-MAIOR  PIC X(01).                               
007100     05  W-PARAM-QTD-LOJA-MENOR  PIC 9(04) COMP.                          
007200     05  W-PARAM-QTD-LOJA-MAIOR  PIC 9(04) COMP.                          
007300     05  FILLER                  PIC X(10) VALUE SPACES.                  
007400                                                                          
007500* Visao achatada de W-PARAM-DRIVER, usada so na linha de depuracao        
007600* emitida quando o switch UPSI-0 (SW-CHAVE-DEBUG) esta ligado             
007700 01  W-PARAM-DRIVER-R            REDEFINES W-PARAM-DRIVER                 
007800                                 PIC X(20).                               
007900                                                                          
008000 01  W-LINHA-DEBUG               PIC X(40).                               
008100                                                                          
008200*================================================================*        
008300 PROCEDURE                   DIVISION.                                    
008400*================================================================*        
008500 0000-INICIO                 SECTION.                                     
008600*    ROTINA PRINCIPAL DO LOTE - dispara os passos do job noturno          
008700*----------------------------------------------------------------*        
008800     ACCEPT W-HORA-INICIO FROM TIME                                       
008900     IF SW-DEBUG-LIGADO                                                   
009000         DISPLAY "EPE000P INICIO DO LOTE AS " W-HORA-INICIO-HH            
009100             "." W-HORA-INICIO-MM "." W-HORA-INICIO-SS                    
009200     END-IF                                                               
009300     PERFORM 1000-CHAMAR-ADAPTADORES                                      
009400     PERFORM 2000-CHAMAR-INDICE-POR-LOJA                                  
009500     PERFORM 3000-CHAMAR-PAREAMENTO-RANKING                               
009600     ACCEPT W-HORA-FIM FROM TIME                                          
009700     IF SW-DEBUG-LIGADO                                                   
009800         DISPLAY "EPE000P FIM DO LOTE AS    " W-HORA-FIM-HH               
009900             "." W-HORA-FIM-MM "." W-HORA-FIM-SS                          
010000     END-IF                                                               
010100     STOP RUN.                                                            
010200*----------------------------------------------------------------*        
010300 0000-99-FIM.                EXIT.                                        
010400*----------------------------------------------------------------*        
010500                                                                          
010600*----------------------------------------------------------------*        
010700 1000-CHAMAR-ADAPTADORES     SECTION.                                     
010800*    Normaliza o feed bruto de cada loja para o layout comum              
010900*    (REG-PRODUTO-NORM) antes de qualquer outro calculo                   
011000*----------------------------------------------------------------*        
011100     CALL W-PROG-ADAPT-KOSIK                                              
011200     CALL W-PROG-ADAPT-ROHLIK                                             
011300     CALL W-PROG-ADAPT-TESCO.                                             
011400*----------------------------------------------------------------*        
011500 1000-99-FIM.                EXIT.                                        
011600*----------------------------------------------------------------*        
011700                                                                          
011800*----------------------------------------------------------------*        
011900 2000-CHAMAR-INDICE-POR-LOJA SECTION.                                     
012000*    Monta o indice invertido e as estatisticas de cada loja              
012100*    isoladamente (EPE051P), uma vez por loja                             
012200*----------------------------------------------------------------*        
012300     MOVE W-LOJA-KOSIK TO W-PARAM-COD-LOJA                                
012400     CALL W-PROG-INDICE USING W-PARAM-DRIVER                              
012500     MOVE W-LOJA-ROHLIK TO W-PARAM-COD-LOJA                               
012600     CALL W-PROG-INDICE USING W-PARAM-DRIVER                              
012700     MOVE W-LOJA-TESCO TO W-PARAM-COD-LOJA                                
012800     CALL W-PROG-INDICE USING W-PARAM-DRIVER.                             
012900*----------------------------------------------------------------*        
013000 2000-99-FIM.                EXIT.                                        
013100*----------------------------------------------------------------*        
013200                                                                          
013300*----------------------------------------------------------------*        
013400 3000-CHAMAR-PAREAMENTO-RANKING SECTION.                                  
013500*    Para cada um dos tres pares possiveis de lojas, pareia os            
013600*    lojas, pareia os candidatos (EPE061P) e em seguida pontua            
013700*    e ordena o ranking (EPE062P) - EPE061P reordena o par em             
013800*    W-PARAM-COD-LOJA-MENOR/MAIOR conforme a contagem real de             
013900*    produtos de cada loja, e o mesmo par ja ordenado e repassado         
014000*    ao EPE062P                                                           
014100*----------------------------------------------------------------*        
014200     MOVE W-LOJA-KOSIK  TO W-PARAM-COD-LOJA-MENOR                         
014300     MOVE W-LOJA-ROHLIK TO W-PARAM-COD-LOJA-MAIOR                         
014400     PERFORM 3010-PAREAR-E-RANQUEAR-PAR                                   
014500                                                                          
014600     MOVE W-LOJA-KOSIK  TO W-PARAM-COD-LOJA-MENOR                         
014700     MOVE W-LOJA-TESCO  TO W-PARAM-COD-LOJA-MAIOR                         
014800     PERFORM 3010-PAREAR-E-RANQUEAR-PAR                                   
014900                                                                          
015000     MOVE W-LOJA-ROHLIK TO W-PARAM-COD-LOJA-MENOR                         
015100     MOVE W-LOJA-TESCO  TO W-PARAM-COD-LOJA-MAIOR                         
015200     PERFORM 3010-PAREAR-E-RANQUEAR-PAR.                                  
015300*----------------------------------------------------------------*        
015400 3000-99-FIM.                EXIT.                                        
015500*----------------------------------------------------------------*        
015600                                                                          
015700 3010-PAREAR-E-RANQUEAR-PAR.                                              
015800     IF W-PARAM-COD-LOJA-MENOR NOT CODIGO-LOJA-VALIDO                     
015900         OR W-PARAM-COD-LOJA-MAIOR NOT CODIGO-LOJA-VALIDO                 
016000         DISPLAY "EPE000P PAR DE LOJAS INVALIDO - LOTE ABORTADO"          
016100         STOP RUN                                                         
016200     END-IF                                                               
016300     IF SW-DEBUG-LIGADO                                                   
016400         MOVE W-PARAM-DRIVER-R TO W-LINHA-DEBUG                           
016500         DISPLAY "EPE000P PAR " W-LINHA-DEBUG                             
016600     END-IF                                                               
016700     CALL W-PROG-PAREAMENTO USING W-PARAM-DRIVER                          
016800     CALL W-PROG-RANKING    USING W-PARAM-DRIVER.                         
