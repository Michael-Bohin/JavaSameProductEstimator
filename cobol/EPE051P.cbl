000100*================================================================*        
000200 IDENTIFICATION              DIVISION.                                    
000300*================================================================*        
000400 PROGRAM-ID.                 EPE051P.                                     
000500 AUTHOR.                     MARCOS VENANCIO PEIXOTO.                     
000600 INSTALLATION.               DEPTO PROCESSAMENTO DE DADOS.                
000700 DATE-WRITTEN.               20/03/1989.                                  
000800 DATE-COMPILED.                                                           
000900 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001000*================================================================*        
001100*    MODULO......: Estimador de Produtos Equivalentes            *        
001200*    PROGRAMA....: EPE051P                                       *        
001300*    OBJETIVO ...: Constroi em memoria o indice invertido de     *        
001400*                  substrings do nome de uma                     *        
001500*                  loja e emite o relatorio de estatisticas do  *         
001600*                  indice - chamado pelo driver EPE000P uma vez *         
001700*                  para cada uma das tres lojas                 *         
001800*----------------------------------------------------------------*        
001900*    20/03/1989 - MVP - Ticket CS-0444 - programa inicial,       *        
002000*              indice construido apenas para fins de estatistica          
002100*    07/1998   - RQS - Ticket CS-0980 - virada do seculo: revisao CS-0980 
002200*              geral, nenhum campo de data neste modulo                   
002300*    02/2004   - ACF - Ticket CS-1320 - limites de indice revistos        
002400*              (W-MAX-CHAVES-INDICE/W-MAX-REFS-POR-CHAVE) devido          
002500*              ao crescimento do feed da TESCO                            
002600*    11/2011   - LHB - Ticket CS-1706 - arquivo de retencao passou        
002700*              chamar-se NRM-PRODUTO (LOG- agora eh o log-texto)          
002800*================================================================*        
002900 ENVIRONMENT                 DIVISION.                                    
003000*================================================================*        
003100 CONFIGURATION                  SECTION.                                  
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM                                                   
003400     CLASS CODIGO-LOJA-VALIDO IS "K" "R" "T"                              
003500     CLASS DIACRITICO-CHECO IS                                            
003600         "á" "č" "ď" "é" "ě" "í" "ň" "ó"                                  
003700         "ř" "š" "ť" "ú" "ů" "ý" "ž"                                      
003800         "Á" "Č" "Ď" "É" "Ě" "Í" "Ň" "Ó"                                  
003900         "Ř" "Š" "Ť" "Ú" "Ů" "Ý" "Ž"                                      
004000     SWITCH UPSI-0 IS SW-CHAVE-DEBUG                                      
004100         ON STATUS IS SW-DEBUG-LIGADO                                     
004200         OFF STATUS IS SW-DEBUG-DESLIGADO.                                
004300                                                                          
004400 INPUT-OUTPUT                   SECTION.                                  
004500 FILE-CONTROL.                                                            
004600     SELECT NRM-PRODUTO          ASSIGN TO W-NOME-ARQ-DINAMICO            
004700         ORGANIZATION IS SEQUENTIAL                                       
004800         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
004900                                                                          
005000*================================================================*        
005100 DATA                        DIVISION.                                    
005200*================================================================*        
005300 FILE                        SECTION.                                     
005400* Retencao dos produtos normalizados da loja informada em LK-COD-L        
005500 COPY "EPE020FD.cpy"                                                      
005600     REPLACING NRM-PRODUTO-NORM BY NRM-PRODUTO.                           
005700                                                                          
005800*----------------------------------------------------------------*        
005900 WORKING-STORAGE             SECTION.                                     
006000*----------------------------------------------------------------*        
006100* Campos de uso comum do sistema                                          
006200 COPY "EPE000W.cpy".                                                      
006300                                                                          
006400* Tabela de indice, contadores e campos de similaridade comuns            
006500 COPY "EPE800W.cpy".                                                      
006600                                                                          
006700 01  W-CAMPOS-PROGRAMA.                                                   
006800     05  W-NOME-LOJA-EXT         PIC X(10).                               
006900     05  W-QTD-PRODUTOS-LOJA     PIC 9(05) COMP.                          
007000     05  FILLER                  PIC X(09) VALUE SPACES.                  
007100                                                                          
007200*----------------------------------------------------------------*        
007300 LINKAGE                     SECTION.                                     
007400*----------------------------------------------------------------*        
007500 COPY "EPE000L.cpy".                                                      
007600                                                                          
007700*----------------------------------------------------------------*        
007800 PROCEDURE                   DIVISION USING LK-PARAM.                     
007900*================================================================*        
008000 0000-INICIO                 SECTION.                                     
008100*----------------------------------------------------------------*        
008200     IF SW-DEBUG-LIGADO                                                   
008300         DISPLAY "EPE051P INICIO INDEXACAO LOJA " LK-COD-LOJA             
008400     END-IF                                                               
008500     PERFORM 1000-DETERMINAR-ARQUIVO                                      
008600     OPEN INPUT NRM-PRODUTO                                               
008700     IF FS-OK                                                             
008800         PERFORM 2000-CONSTRUIR-INDICE                                    
008900         CLOSE NRM-PRODUTO                                                
009000         PERFORM 4000-LISTAR-ESTATISTICAS                                 
009100     ELSE                                                                 
009200         DISPLAY "EPE051P - ERRO AO ABRIR LOG NORMALIZADO "               
009300                 W-NOME-ARQ-DINAMICO                                      
009400     END-IF                                                               
009500     GOBACK.                                                              
009600*----------------------------------------------------------------*        
009700 0000-99-FIM.                EXIT.                                        
009800*----------------------------------------------------------------*        
009900                                                                          
010000*----------------------------------------------------------------*        
010100 1000-DETERMINAR-ARQUIVO     SECTION.                                     
010200*----------------------------------------------------------------*        
010300     IF LK-COD-LOJA NOT CODIGO-LOJA-VALIDO                                
010400         DISPLAY "EPE051P - CODIGO DE LOJA INVALIDO: " LK-COD-LOJA        
010500     END-IF                                                               
010600     EVALUATE TRUE                                                        
010700         WHEN LK-COD-LOJA = W-LOJA-KOSIK                                  
010800             MOVE WID-NRM-KOSIK  TO W-NOME-ARQ-DINAMICO                   
010900             MOVE "KOSIK"        TO W-NOME-LOJA-EXT                       
011000         WHEN LK-COD-LOJA = W-LOJA-ROHLIK                                 
011100             MOVE WID-NRM-ROHLIK TO W-NOME-ARQ-DINAMICO                   
011200             MOVE "ROHLIK"       TO W-NOME-LOJA-EXT                       
011300         WHEN LK-COD-LOJA = W-LOJA-TESCO                                  
011400             MOVE WID-NRM-TESCO  TO W-NOME-ARQ-DINAMICO                   
011500             MOVE "TESCO"        TO W-NOME-LOJA-EXT                       
011600     END-EVALUATE.                                                        
011700*----------------------------------------------------------------*        
011800 1000-99-FIM.                EXIT.                                        
011900*----------------------------------------------------------------*        
012000                                                                          
012100*----------------------------------------------------------------*        
012200 2000-CONSTRUIR-INDICE       SECTION.                                     
012300*    Monta o indice invertido da loja, chave por chave, a partir          
012400*    dos tokens de nome de cada produto normalizado                       
012500*----------------------------------------------------------------*        
012600     MOVE 0 TO W-QTD-CHAVES-INDICE                                        
012700     MOVE 0 TO W-QTD-PRODUTOS-LOJA                                        
012800     MOVE 0 TO W-SOMA-TOKENS-PRODUTO                                      
012900     PERFORM 7650-LER-PROX-PRODUTO                                        
013000     PERFORM 2010-INDEXAR-UM-PRODUTO UNTIL FS-FIM.                        
013100*----------------------------------------------------------------*        
013200 2000-99-FIM.                EXIT.                                        
013300*----------------------------------------------------------------*        
013400                                                                          
013500 2010-INDEXAR-UM-PRODUTO.                                                 
013600     ADD 1 TO W-QTD-PRODUTOS-LOJA                                         
013700     MOVE W-QTD-PRODUTOS-LOJA TO W-REF-PRODUTO-ATUAL                      
013800     ADD PRN-QTD-TOKENS TO W-SOMA-TOKENS-PRODUTO                          
013900     PERFORM 8700-CONSTRUIR-INDICE-PRODUTO THRU 8700-99-FIM               
014000     PERFORM 7650-LER-PROX-PRODUTO.                                       
014100                                                                          
014200*----------------------------------------------------------------*        
014300 4000-LISTAR-ESTATISTICAS    SECTION.                                     
014400*    Estatisticas do indice de substrings para a loja                     
014500*----------------------------------------------------------------*        
014600     MOVE 0 TO W-SOMA-REFS-INDICE                                         
014700     PERFORM 4010-SOMAR-REFS-CHAVE                                        
014800         VARYING W-IX-INDICE FROM 1 BY 1                                  
014900         UNTIL W-IX-INDICE > W-QTD-CHAVES-INDICE                          
015000     IF W-QTD-CHAVES-INDICE = 0                                           
015100         MOVE 0 TO W-MEDIA-REFS-CHAVE                                     
015200     ELSE                                                                 
015300         COMPUTE W-MEDIA-REFS-CHAVE ROUNDED =                             
015400             W-SOMA-REFS-INDICE / W-QTD-CHAVES-INDICE                     
015500     END-IF                                                               
015600     IF W-QTD-PRODUTOS-LOJA = 0                                           
015700         MOVE 0 TO W-MEDIA-TOKENS-PRODUTO                                 
015800     ELSE                                                                 
015900         COMPUTE W-MEDIA-TOKENS-PRODUTO ROUNDED =                         
016000             W-SOMA-TOKENS-PRODUTO / W-QTD-PRODUTOS-LOJA                  
016100     END-IF                                                               
016200     DISPLAY "Constructed dictionary of product names substrings"         
016300         " ... eshop " W-NOME-LOJA-EXT                                    
016400     DISPLAY "Dictionary contains " W-QTD-CHAVES-INDICE " keys."          
016500     DISPLAY "Sum of all product references " W-SOMA-REFS-INDICE          
016600     DISPLAY "Average references per one substring "                      
016700         W-MEDIA-REFS-CHAVE                                               
016800     DISPLAY "Average number of ws split substrings per product "         
016900         W-MEDIA-TOKENS-PRODUTO.                                          
017000*----------------------------------------------------------------*        
017100 4000-99-FIM.                EXIT.                                        
017200*----------------------------------------------------------------*        
017300                                                                          
017400 4010-SOMAR-REFS-CHAVE.                                                   
017500     ADD IDX-QTD-REFS(W-IX-INDICE) TO W-SOMA-REFS-INDICE.                 
017600                                                                          
017700*----------------------------------------------------------------*        
017800 7650-LER-PROX-PRODUTO.                                                   
017900*----------------------------------------------------------------*        
018000     READ NRM-PRODUTO                                                     
018100         AT END MOVE "10" TO WS-RESULTADO-ACESSO                          
018200     END-READ.                                                            
018300                                                                          
018400******************************************************************        
018500* ROTINA COMUM 8700 (CONSTRUIR-INDICE-PRODUTO) E AUXILIARES               
018600******************************************************************        
018700 COPY "EPE800R.cpy".                                                      
