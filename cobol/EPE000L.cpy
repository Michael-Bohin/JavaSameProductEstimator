000100*================================================================*        
000200*    MODULO......: Estimador de Produtos Equivalentes                     
000300*    AUTHOR......: Marcos Venancio Peixoto                                
000400*    DATA........: 05/03/1989                                             
000500*    OBJETIVO ...: Area de ligacao comum driver/subprogramas              
000600*----------------------------------------------------------------*        
000700*    11/1994 - MVP - Ticket CS-0441 - criacao do copy comum       CS-0441 
000800*================================================================*        
000900 01  LK-PARAM.                                                            
001000     05  LK-COD-LOJA             PIC X(01).                               
001100     05  LK-COD-LOJA-MENOR       PIC X(01).                               
001200     05  LK-COD-LOJA-MAIOR       PIC X(01).                               
001300     05  LK-QTD-LOJA-MENOR       PIC 9(04) COMP.                          
001400     05  LK-QTD-LOJA-MAIOR       PIC 9(04) COMP.                          
001500     05  FILLER                  PIC X(10) VALUE SPACES.                  
