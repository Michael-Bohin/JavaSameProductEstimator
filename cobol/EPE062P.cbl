000100*================================================================*        
000200 IDENTIFICATION              DIVISION.                                    
000300*================================================================*        
000400 PROGRAM-ID.                 EPE062P.                                     
000500 AUTHOR.                     ADRIANO COSTA FERRAZ.                        
000600 INSTALLATION.               DEPTO PROCESSAMENTO DE DADOS.                
000700 DATE-WRITTEN.               15/02/2004.                                  
000800 DATE-COMPILED.                                                           
000900 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001000*================================================================*        
001100*    MODULO......: Estimador de Produtos Equivalentes            *        
001200*    PROGRAMA....: EPE062P                                       *        
001300*    OBJETIVO ...: Pontua os candidatos de cada produto da loja  *        
001400*                  menor do par pelas quatro medidas de          *        
001500*                  similaridade, ordena por escore decrescente   *        
001600*                  (SORT) e grava o relatorio de ranking do par  *        
001700*                  limitado aos 50 primeiros produtos por medida*         
001800*                  (chamado pelo driver EPE000P apos o EPE061P) *         
001900*----------------------------------------------------------------*        
002000*    15/02/2004 - ACF - Ticket CS-1321 - programa inicial, usa as CS-1321 
002100*              rotinas de similaridade do copy comum EPE800R,             
002200*              SORT de memoria nos moldes do EPE021P (carteira            
002300*              de clientes) para o ranking por produto                    
002400*    15/02/2004 - ACF - Ticket CS-1321 - um unico arquivo de saida        
002500*              por par, com blocos de cabecalho por medida e por          
002600*              produto, para evitar milhares de arquivos pequenos         
002700*              no diretorio de saida do lote                              
002800*    03/2004   - ACF - Ticket CS-1322 - reconstrucao da loja maior        
002900*              do par (nomes/urls) migrada para a rotina comum            
003000*              8740 de EPE800R, antes duplicada aqui                      
003100*    11/2011   - LHB - Ticket CS-1706 - arquivo de retencao passou        
003200*              chamar-se NRM-PRODUTO (LOG- agora eh o log-texto)          
003300*================================================================*        
003400 ENVIRONMENT                 DIVISION.                                    
003500*================================================================*        
003600 CONFIGURATION                  SECTION.                                  
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     CLASS CODIGO-LOJA-VALIDO IS "K" "R" "T"                              
004000     CLASS DIACRITICO-CHECO IS                                            
004100         "á" "č" "ď" "é" "ě" "í" "ň" "ó"                                  
004200         "ř" "š" "ť" "ú" "ů" "ý" "ž"                                      
004300         "Á" "Č" "Ď" "É" "Ě" "Í" "Ň" "Ó"                                  
004400         "Ř" "Š" "Ť" "Ú" "Ů" "Ý" "Ž"                                      
004500     SWITCH UPSI-0 IS SW-CHAVE-DEBUG                                      
004600         ON STATUS IS SW-DEBUG-LIGADO                                     
004700         OFF STATUS IS SW-DEBUG-DESLIGADO.                                
004800                                                                          
004900 INPUT-OUTPUT                   SECTION.                                  
005000 FILE-CONTROL.                                                            
005100     SELECT NRM-PRODUTO          ASSIGN TO W-NOME-ARQ-DINAMICO            
005200         ORGANIZATION IS SEQUENTIAL                                       
005300         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
005400                                                                          
005500     SELECT ARQ-CANDIDATOS       ASSIGN TO W-NOME-ARQ-CANDIDATOS          
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
005800                                                                          
005900     SELECT REL-RANKING          ASSIGN TO W-NOME-ARQ-RANKING             
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
006200                                                                          
006300     SELECT SORT-WORK            ASSIGN TO "SRTWORK".                     
006400                                                                          
006500*================================================================*        
006600 DATA                        DIVISION.                                    
006700*================================================================*        
006800 FILE                        SECTION.                                     
006900* Retencao dos produtos normalizados da loja maior do par - so            
007000* para reconstruir em memoria W-TABELA-PRODUTOS-MAIOR (nome/url);         
007100* depois de fechado, REG-PRODUTO-NORM vira area de rascunho da            
007200* tokenizacao de nomes (8810), ja que o arquivo nao e mais lido           
007300 COPY "EPE020FD.cpy"                                                      
007400     REPLACING NRM-PRODUTO-NORM BY NRM-PRODUTO.                           
007500                                                                          
007600* Conjunto de candidatos do par, gravado pelo EPE061P                     
007700 COPY "EPE030FD.cpy".                                                     
007800                                                                          
007900* Relatorio de ranking do par (todas medidas, todos os produtos)          
008000 FD  REL-RANKING                                                          
008100     LABEL RECORDS ARE STANDARD.                                          
008200 01  REG-REL-RANKING             PIC X(150).                              
008300                                                                          
008400* Arquivo de trabalho do SORT - escore/referencia do candidato            
008500 SD  SORT-WORK.                                                           
008600 01  REG-SORT-WORK.                                                       
008700     05  SRT-SIMILARIDADE        PIC S9(01)V9(04).                        
008800     05  SRT-REF-CANDIDATO       PIC 9(05).                               
008900     05  FILLER                  PIC X(05) VALUE SPACES.                  
009000                                                                          
009100*----------------------------------------------------------------*        
009200 WORKING-STORAGE             SECTION.                                     
009300*----------------------------------------------------------------*        
009400* Campos de uso comum do sistema                                          
009500 COPY "EPE000W.cpy".                                                      
009600                                                                          
009700* Tabela de produtos/indice da loja maior e campos de similaridade        
009800 COPY "EPE800W.cpy".                                                      
009900                                                                          
010000 01  W-CAMPOS-PROGRAMA.                                                   
010100     05  W-NOME-ARQ-CANDIDATOS   PIC X(40).                               
010200     05  W-NOME-ARQ-RANKING      PIC X(40).                               
010300     05  W-COD-TEMP              PIC X(01).                               
010400     05  W-IX-MEDIDA             PIC 9(01) COMP.                          
010500     05  W-NOME-MEDIDA           PIC X(20).                               
010600     05  W-QTD-PROCESSADOS       PIC 9(04) COMP.                          
010700     05  W-REF-CANDIDATO-ATUAL   PIC 9(05).                               
010800     05  W-SCORE-EDITADO         PIC 9.9999.                              
010900     05  W-FIM-SORT              PIC X(01).                               
011000     05  FILLER                  PIC X(08) VALUE SPACES.                  
011100                                                                          
011200 01  W-LINHA-RELATORIO          PIC X(150).                               
011300                                                                          
011400*----------------------------------------------------------------*        
011500 LINKAGE                     SECTION.                                     
011600*----------------------------------------------------------------*        
011700 COPY "EPE000L.cpy".                                                      
011800                                                                          
011900*----------------------------------------------------------------*        
012000 PROCEDURE                   DIVISION USING LK-PARAM.                     
012100*================================================================*        
012200 0000-INICIO                 SECTION.                                     
012300*----------------------------------------------------------------*        
012400     IF LK-COD-LOJA-MENOR NOT CODIGO-LOJA-VALIDO                          
012500         OR LK-COD-LOJA-MAIOR NOT CODIGO-LOJA-VALIDO                      
012600         DISPLAY "EPE062P - PAR DE LOJAS INVALIDO: "                      
012700             LK-COD-LOJA-MENOR "/" LK-COD-LOJA-MAIOR                      
012800         GOBACK                                                           
012900     END-IF                                                               
013000     IF SW-DEBUG-LIGADO                                                   
013100         DISPLAY "EPE062P INICIO RANKING "                                
013200             LK-COD-LOJA-MENOR "-" LK-COD-LOJA-MAIOR                      
013300     END-IF                                                               
013400     PERFORM 1020-MAPEAR-ARQ-CANDIDATOS                                   
013500     PERFORM 1030-MAPEAR-ARQ-RANKING                                      
013600     PERFORM 1050-CONSTRUIR-PRODUTOS-MAIOR                                
013700     OPEN OUTPUT REL-RANKING                                              
013800     PERFORM 2000-PROCESSAR-MEDIDAS                                       
013900         VARYING W-IX-MEDIDA FROM 1 BY 1                                  
014000         UNTIL W-IX-MEDIDA > 4                                            
014100     CLOSE REL-RANKING                                                    
014200     GOBACK.                                                              
014300*----------------------------------------------------------------*        
014400 0000-99-FIM.                EXIT.                                        
014500*----------------------------------------------------------------*        
014600                                                                          
014700*----------------------------------------------------------------*        
014800 1020-MAPEAR-ARQ-CANDIDATOS.                                              
014900*    Nome do arquivo de candidatos gravado pelo EPE061P                   
015000*----------------------------------------------------------------*        
015100     EVALUATE TRUE                                                        
015200         WHEN LK-COD-LOJA-MENOR = W-LOJA-KOSIK                            
015300              AND LK-COD-LOJA-MAIOR = W-LOJA-ROHLIK                       
015400             MOVE WID-CAND-K-R TO W-NOME-ARQ-CANDIDATOS                   
015500         WHEN LK-COD-LOJA-MENOR = W-LOJA-ROHLIK                           
015600              AND LK-COD-LOJA-MAIOR = W-LOJA-KOSIK                        
015700             MOVE WID-CAND-K-R TO W-NOME-ARQ-CANDIDATOS                   
015800         WHEN LK-COD-LOJA-MENOR = W-LOJA-KOSIK                            
015900              AND LK-COD-LOJA-MAIOR = W-LOJA-TESCO                        
016000             MOVE WID-CAND-K-T TO W-NOME-ARQ-CANDIDATOS                   
016100         WHEN LK-COD-LOJA-MENOR = W-LOJA-TESCO                            
016200              AND LK-COD-LOJA-MAIOR = W-LOJA-KOSIK                        
016300             MOVE WID-CAND-K-T TO W-NOME-ARQ-CANDIDATOS                   
016400         WHEN OTHER                                                       
016500             MOVE WID-CAND-R-T TO W-NOME-ARQ-CANDIDATOS                   
016600     END-EVALUATE.                                                        
016700                                                                          
016800*----------------------------------------------------------------*        
016900 1030-MAPEAR-ARQ-RANKING.                                                 
017000*----------------------------------------------------------------*        
017100     EVALUATE TRUE                                                        
017200         WHEN W-NOME-ARQ-CANDIDATOS = WID-CAND-K-R                        
017300             MOVE WID-REL-RANK-K-R TO W-NOME-ARQ-RANKING                  
017400         WHEN W-NOME-ARQ-CANDIDATOS = WID-CAND-K-T                        
017500             MOVE WID-REL-RANK-K-T TO W-NOME-ARQ-RANKING                  
017600         WHEN OTHER                                                       
017700             MOVE WID-REL-RANK-R-T TO W-NOME-ARQ-RANKING                  
017800     END-EVALUATE.                                                        
017900                                                                          
018000*----------------------------------------------------------------*        
018100 1050-CONSTRUIR-PRODUTOS-MAIOR SECTION.                                   
018200*    Reconstroi em memoria a tabela de produtos/indice da loja            
018300*    maior do par (nomes/urls necessarios para o relatorio)               
018400*----------------------------------------------------------------*        
018500     MOVE LK-COD-LOJA-MAIOR TO W-COD-TEMP                                 
018600     EVALUATE TRUE                                                        
018700         WHEN W-COD-TEMP = W-LOJA-KOSIK                                   
018800             MOVE WID-NRM-KOSIK  TO W-NOME-ARQ-DINAMICO                   
018900         WHEN W-COD-TEMP = W-LOJA-ROHLIK                                  
019000             MOVE WID-NRM-ROHLIK TO W-NOME-ARQ-DINAMICO                   
019100         WHEN W-COD-TEMP = W-LOJA-TESCO                                   
019200             MOVE WID-NRM-TESCO  TO W-NOME-ARQ-DINAMICO                   
019300     END-EVALUATE                                                         
019400     MOVE 0 TO W-QTD-CHAVES-INDICE                                        
019500     MOVE 0 TO W-REF-PRODUTO-ATUAL                                        
019600     OPEN INPUT NRM-PRODUTO                                               
019700     IF FS-OK                                                             
019800         PERFORM 7650-LER-PROX-PRODUTO                                    
019900         PERFORM 1051-INDEXAR-UM-PRODUTO-MAIOR UNTIL FS-FIM               
020000         CLOSE NRM-PRODUTO                                                
020100     END-IF.                                                              
020200*----------------------------------------------------------------*        
020300 1050-99-FIM.                EXIT.                                        
020400*----------------------------------------------------------------*        
020500                                                                          
020600 1051-INDEXAR-UM-PRODUTO-MAIOR.                                           
020700     ADD 1 TO W-REF-PRODUTO-ATUAL                                         
020800     PERFORM 8740-ARMAZENAR-PRODUTO-MAIOR THRU 8740-99-FIM                
020900     PERFORM 7650-LER-PROX-PRODUTO.                                       
021000                                                                          
021100*----------------------------------------------------------------*        
021200 2000-PROCESSAR-MEDIDAS.                                                  
021300*    Uma passagem completa pelos primeiros 50 produtos da loja            
021400*    produtos da loja menor, por medida de similaridade                   
021500*----------------------------------------------------------------*        
021600     PERFORM 2005-MAPEAR-NOME-MEDIDA                                      
021700     STRING "==== MEDIDA: " DELIMITED BY SIZE                             
021800            W-NOME-MEDIDA    DELIMITED BY SPACE                           
021900            " ===="          DELIMITED BY SIZE                            
022000         INTO W-LINHA-RELATORIO                                           
022100     WRITE REG-REL-RANKING FROM W-LINHA-RELATORIO                         
022200     MOVE 0 TO W-QTD-PROCESSADOS                                          
022300     OPEN INPUT ARQ-CANDIDATOS                                            
022400     IF FS-OK                                                             
022500         PERFORM 7660-LER-PROX-CANDIDATO                                  
022600         PERFORM 2020-PROCESSAR-UM-PRODUTO                                
022700             UNTIL FS-FIM                                                 
022800                 OR W-QTD-PROCESSADOS >= W-LIMITE-PROCESSADOS             
022900         CLOSE ARQ-CANDIDATOS                                             
023000     END-IF.                                                              
023100                                                                          
023200 2005-MAPEAR-NOME-MEDIDA.                                                 
023300     EVALUATE W-IX-MEDIDA                                                 
023400         WHEN 1 MOVE "SUBSTRING"          TO W-NOME-MEDIDA                
023500         WHEN 2 MOVE "PREFIXO"            TO W-NOME-MEDIDA                
023600         WHEN 3 MOVE "LCS"                TO W-NOME-MEDIDA                
023700         WHEN 4 MOVE "EDICAO-AJUSTADA"    TO W-NOME-MEDIDA                
023800     END-EVALUATE.                                                        
023900                                                                          
024000*----------------------------------------------------------------*        
024100 2020-PROCESSAR-UM-PRODUTO.                                               
024200*----------------------------------------------------------------*        
024300     ADD 1 TO W-QTD-PROCESSADOS                                           
024400     PERFORM 3000-TOKENIZAR-PRODUTO-A THRU 3000-99-FIM                    
024500     STRING "Equal candidates of " DELIMITED BY SIZE                      
024600            CAN-NOME-PRODUTO       DELIMITED BY SPACE                     
024700            ", to be found at url: " DELIMITED BY SIZE                    
024800            CAN-URL-PRODUTO        DELIMITED BY SPACE                     
024900         INTO W-LINHA-RELATORIO                                           
025000     WRITE REG-REL-RANKING FROM W-LINHA-RELATORIO                         
025100     SORT SORT-WORK                                                       
025200         ON DESCENDING KEY SRT-SIMILARIDADE                               
025300         INPUT PROCEDURE 2030-PONTUAR-CANDIDATOS THRU 2030-99-FIM         
025400         OUTPUT PROCEDURE 2040-ESCREVER-RANKING THRU 2040-99-FIM          
025500     PERFORM 7660-LER-PROX-CANDIDATO.                                     
025600                                                                          
025700*----------------------------------------------------------------*        
025800 2030-PONTUAR-CANDIDATOS SECTION.                                         
025900*    Escora cada candidato pela medida de similaridade corrente           
026000*----------------------------------------------------------------*        
026100     PERFORM 2031-PONTUAR-UM-CANDIDATO                                    
026200         VARYING W-IX-CAND FROM 1 BY 1                                    
026300         UNTIL W-IX-CAND > CAN-QTD-CANDIDATOS.                            
026400*----------------------------------------------------------------*        
026500 2030-99-FIM.                EXIT.                                        
026600*----------------------------------------------------------------*        
026700                                                                          
026800 2031-PONTUAR-UM-CANDIDATO.                                               
026900     MOVE CAN-LISTA-CANDIDATOS(W-IX-CAND) TO W-REF-CANDIDATO-ATUAL        
027000     PERFORM 3020-TOKENIZAR-PRODUTO-B THRU 3020-99-FIM                    
027100     EVALUATE W-IX-MEDIDA                                                 
027200         WHEN 1                                                           
027300             PERFORM 8910-SIMILAR-SUBSTRING THRU 8910-99-FIM              
027400         WHEN 2                                                           
027500             PERFORM 8920-SIMILAR-PREFIXO THRU 8920-99-FIM                
027600         WHEN 3                                                           
027700             PERFORM 8930-SIMILAR-LCS THRU 8930-99-FIM                    
027800         WHEN 4                                                           
027900             PERFORM 8940-SIMILAR-EDICAO THRU 8940-99-FIM                 
028000     END-EVALUATE                                                         
028100     COMPUTE SRT-SIMILARIDADE ROUNDED = W-SCORE-CALC                      
028200     MOVE W-REF-CANDIDATO-ATUAL TO SRT-REF-CANDIDATO                      
028300     RELEASE REG-SORT-WORK.                                               
028400                                                                          
028500*----------------------------------------------------------------*        
028600 2040-ESCREVER-RANKING SECTION.                                           
028700*    Grava as linhas ja ordenadas por escore decrescente                  
028800*----------------------------------------------------------------*        
028900     MOVE "N" TO W-FIM-SORT                                               
029000     RETURN SORT-WORK AT END MOVE "S" TO W-FIM-SORT                       
029100     PERFORM 2041-ESCREVER-UMA-LINHA UNTIL W-FIM-SORT = "S".              
029200*----------------------------------------------------------------*        
029300 2040-99-FIM.                EXIT.                                        
029400*----------------------------------------------------------------*        
029500                                                                          
029600 2041-ESCREVER-UMA-LINHA.                                                 
029700     MOVE SRT-REF-CANDIDATO TO W-REF-CANDIDATO-ATUAL                      
029800     MOVE SRT-SIMILARIDADE TO W-SCORE-EDITADO                             
029900     STRING W-SCORE-EDITADO DELIMITED BY SIZE                             
030000            "  "            DELIMITED BY SIZE                             
030100            PRDM-NOME(W-REF-CANDIDATO-ATUAL) DELIMITED BY SPACE           
030200            "  "            DELIMITED BY SIZE                             
030300            PRDM-URL(W-REF-CANDIDATO-ATUAL)  DELIMITED BY SPACE           
030400         INTO W-LINHA-RELATORIO                                           
030500     WRITE REG-REL-RANKING FROM W-LINHA-RELATORIO                         
030600     RETURN SORT-WORK AT END MOVE "S" TO W-FIM-SORT.                      
030700                                                                          
030800*----------------------------------------------------------------*        
030900 3000-TOKENIZAR-PRODUTO-A SECTION.                                        
031000*    Tokeniza o nome do produto corrente (loja menor) - usa               
031100*    REG-PRODUTO-NORM como rascunho, ja fechado desde o 1050              
031200*----------------------------------------------------------------*        
031300     MOVE CAN-NOME-PRODUTO TO PRN-NOME                                    
031400     PERFORM 8810-PARTIR-TOKENS THRU 8810-99-FIM                          
031500     MOVE W-NOME-MINUSCULO TO W-NOME-A                                    
031600     MOVE PRN-QTD-TOKENS TO W-TOKENS-A-QTD                                
031700     PERFORM 3001-COPIAR-TOKEN-A                                          
031800         VARYING W-IX-A FROM 1 BY 1                                       
031900         UNTIL W-IX-A > W-TOKENS-A-QTD.                                   
032000*----------------------------------------------------------------*        
032100 3000-99-FIM.                EXIT.                                        
032200*----------------------------------------------------------------*        
032300                                                                          
032400 3001-COPIAR-TOKEN-A.                                                     
032500     MOVE PRN-TOKENS(W-IX-A) TO W-TOKENS-A(W-IX-A).                       
032600                                                                          
032700*----------------------------------------------------------------*        
032800 3020-TOKENIZAR-PRODUTO-B SECTION.                                        
032900*    Tokeniza o nome do candidato corrente (loja maior)                   
033000*----------------------------------------------------------------*        
033100     MOVE PRDM-NOME(W-REF-CANDIDATO-ATUAL) TO PRN-NOME                    
033200     PERFORM 8810-PARTIR-TOKENS THRU 8810-99-FIM                          
033300     MOVE W-NOME-MINUSCULO TO W-NOME-B                                    
033400     MOVE PRN-QTD-TOKENS TO W-TOKENS-B-QTD                                
033500     PERFORM 3021-COPIAR-TOKEN-B                                          
033600         VARYING W-IX-B FROM 1 BY 1                                       
033700         UNTIL W-IX-B > W-TOKENS-B-QTD.                                   
033800*----------------------------------------------------------------*        
033900 3020-99-FIM.                EXIT.                                        
034000*----------------------------------------------------------------*        
034100                                                                          
034200 3021-COPIAR-TOKEN-B.                                                     
034300     MOVE PRN-TOKENS(W-IX-B) TO W-TOKENS-B(W-IX-B).                       
034400                                                                          
034500*----------------------------------------------------------------*        
034600 7650-LER-PROX-PRODUTO.                                                   
034700*----------------------------------------------------------------*        
034800     READ NRM-PRODUTO                                                     
034900         AT END MOVE "10" TO WS-RESULTADO-ACESSO                          
035000     END-READ.                                                            
035100*----------------------------------------------------------------*        
035200 7660-LER-PROX-CANDIDATO.                                                 
035300*----------------------------------------------------------------*        
035400     READ ARQ-CANDIDATOS                                                  
035500         AT END MOVE "10" TO WS-RESULTADO-ACESSO                          
035600     END-READ.                                                            
035700                                                                          
035800******************************************************************        
035900* ROTINAS COMUNS DE INDICE E SIMILARIDADE (8700/8740/8810/                
036000* 8910/8920/8930/8940 E AUXILIARES)                                       
036100******************************************************************        
036200 COPY "EPE800R.cpy".                                                      
