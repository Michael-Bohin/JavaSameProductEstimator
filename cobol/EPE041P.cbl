000100*================================================================*        
000200 IDENTIFICATION              DIVISION.                                    
000300*================================================================*        
000400 PROGRAM-ID.                 EPE041P.                                     
000500 AUTHOR.                     MARCOS VENANCIO PEIXOTO.                     
000600 INSTALLATION.               DEPTO PROCESSAMENTO DE DADOS.                
000700 DATE-WRITTEN.               05/03/1989.                                  
000800 DATE-COMPILED.                                                           
000900 SECURITY.                   CONFIDENCIAL - USO INTERNO.                  
001000*================================================================*        
001100*    MODULO......: Estimador de Produtos Equivalentes            *        
001200*    PROGRAMA....: EPE041P                                       *        
001300*    OBJETIVO ...: Adaptador do feed bruto da loja KOSIK -       *        
001400*                  valida, normaliza e grava o arquivo de        *        
001500*                  retencao e o log-texto dos produtos           *        
001600*                  normalizados, contando lidos/gravados/        *        
001700*                  rejeitados (chamado pelo driver EPE000P)      *        
001800*----------------------------------------------------------------*        
001900*    05/03/1989 - MVP - Ticket CS-0441 - programa inicial do lote CS-0441 
002000*              de importacao do feed KOSIK                                
002100*    12/1989   - MVP - Ticket CS-0455 - inclusao da contagem de   CS-0455 
002200*              rejeitados e do relatorio de reconciliacao                 
002300*    07/1991   - MVP - Ticket CS-0530 - tratamento do preco       CS-0530 
002400*              ausente (FBR-PRECO-PRESENTE) vindo do fornecedor           
002500*    03/1996   - MVP - Ticket CS-0622 - validacao do preco        CS-0622 
002600*              negativo passou a rejeitar o registro                      
002700*    05/1998   - RQS - Ticket CS-0962 - mapeamento de unidade     CS-0962 
002800*              revisto - "ks" passa a gerar PIECES, demais                
002900*              valores geram UNIDADE-DESCONHECIDA                         
003000*    08/1998   - RQS - Ticket CS-0979 - virada do seculo: revisao CS-0979 
003100*              geral do programa, nenhum campo de data armazenado         
003200*              em formato de dois digitos neste modulo                    
003300*    02/2004   - ACF - Ticket CS-1318 - chave unica do produto    CS-1318 
003400*              passou a usar a rotina comum EPE800R no lugar de           
003500*              logica local (preparacao para o pareamento)                
003600*    11/2009   - ACF - Ticket CS-1704 - switch UPSI-0 incluido    CS-1704 
003700*              para acompanhamento detalhado em ambiente de teste         
003800*    11/2011   - LHB - Ticket CS-1706 - LOG-KOSIK virou NRM-KOSIK CS-1706 
003900*              (retencao); novo LOG-KOSIK eh log-texto legivel            
004000*              LINE SEQUENTIAL, um campo por linha (7525)                 
004100*================================================================*        
004200 ENVIRONMENT                 DIVISION.                                    
004300*================================================================*        
004400 CONFIGURATION                  SECTION.                                  
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS DIACRITICO-CHECO IS                                            
004800         "á" "č" "ď" "é" "ě" "í" "ň" "ó"                                  
004900         "ř" "š" "ť" "ú" "ů" "ý" "ž"                                      
005000         "Á" "Č" "Ď" "É" "Ě" "Í" "Ň" "Ó"                                  
005100         "Ř" "Š" "Ť" "Ú" "Ů" "Ý" "Ž"                                      
005200     SWITCH UPSI-0 IS SW-CHAVE-DEBUG                                      
005300         ON STATUS IS SW-DEBUG-LIGADO                                     
005400         OFF STATUS IS SW-DEBUG-DESLIGADO.                                
005500                                                                          
005600 INPUT-OUTPUT                   SECTION.                                  
005700 FILE-CONTROL.                                                            
005800     SELECT FEED-KOSIK           ASSIGN TO "FEEDKOS"                      
005900         ORGANIZATION IS SEQUENTIAL                                       
006000         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
006100                                                                          
006200     SELECT NRM-KOSIK            ASSIGN TO "NRMKOS"                       
006300         ORGANIZATION IS SEQUENTIAL                                       
006400         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
006500                                                                          
006600     SELECT LOG-KOSIK            ASSIGN TO "LOGKOS"                       
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS  IS WS-RESULTADO-ACESSO.                             
006900                                                                          
007000*================================================================*        
007100 DATA                        DIVISION.                                    
007200*================================================================*        
007300 FILE                        SECTION.                                     
007400* Feed bruto da loja KOSIK                                                
007500 COPY "EPE010FD.cpy"                                                      
007600     REPLACING FEED-LOJA BY FEED-KOSIK.                                   
007700                                                                          
007800* Retencao dos produtos normalizados da loja KOSIK (binario,              
007900* entrada do indice e do pareamento - EPE051P/061P/062P)                  
008000 COPY "EPE020FD.cpy"                                                      
008100     REPLACING NRM-PRODUTO-NORM BY NRM-KOSIK.                             
008200                                                                          
008300* Log-texto legivel dos produtos normalizados da loja KOSIK               
008400 COPY "EPE025FD.cpy"                                                      
008500     REPLACING LOG-PRODUTO-TXT BY LOG-KOSIK.                              
008600                                                                          
008700*----------------------------------------------------------------*        
008800 WORKING-STORAGE             SECTION.                                     
008900*----------------------------------------------------------------*        
009000* Campos de uso comum do sistema                                          
009100 COPY "EPE000W.cpy".                                                      
009200                                                                          
009300* Campos comuns de tokenizacao e similaridade (usado apenas               
009400* 8810/8820 neste programa)                                               
009500 COPY "EPE800W.cpy".                                                      
009600                                                                          
009700 01  W-CAMPOS-PROGRAMA.                                                   
009800     05  W-REGISTRO-VALIDO       PIC X(01) VALUE "N".                     
009900         88  REGISTRO-VALIDO         VALUE "S".                           
010000         88  REGISTRO-INVALIDO       VALUE "N".                           
010100     05  W-TOTAL-LIDO            PIC 9(07) COMP.                          
010200     05  FILLER                  PIC X(10) VALUE SPACES.                  
010300                                                                          
010400* Campos de montagem do log-texto (Ticket CS-1706)                CS-1706 
010500 01  W-CAMPOS-LOG-TEXTO.                                                  
010600     05  W-LT-PRECO              PIC ZZZZZ9.99.                           
010700     05  W-LT-UNIDADE            PIC X(06).                               
010800     05  W-LT-QTD-PECAS          PIC ZZ9.                                 
010900     05  FILLER                  PIC X(10) VALUE SPACES.                  
011000                                                                          
011100*----------------------------------------------------------------*        
011200 PROCEDURE                   DIVISION.                                    
011300*================================================================*        
011400 0000-INICIO                 SECTION.                                     
011500*----------------------------------------------------------------*        
011600     PERFORM 7610-ABRIR-ARQUIVOS                                          
011700     IF FS-OK                                                             
011800         PERFORM 0100-PROCESSAR                                           
011900         PERFORM 4000-LISTAR-CONTADORES                                   
012000         PERFORM 7690-FECHAR-ARQUIVOS                                     
012100     ELSE                                                                 
012200         DISPLAY "EPE041P - ERRO AO ABRIR ARQUIVOS DO FEED KOSIK"         
012300     END-IF                                                               
012400     GOBACK.                                                              
012500*----------------------------------------------------------------*        
012600 0000-99-FIM.                EXIT.                                        
012700*----------------------------------------------------------------*        
012800                                                                          
012900*----------------------------------------------------------------*        
013000 0100-PROCESSAR              SECTION.                                     
013100*----------------------------------------------------------------*        
013200     INITIALIZE W-CONTADORES                                              
013300     PERFORM 7650-LER-PROX-FEED                                           
013400     PERFORM 0110-TRATAR-UM-REGISTRO UNTIL FS-FIM.                        
013500*----------------------------------------------------------------*        
013600 0100-99-FIM.                EXIT.                                        
013700*----------------------------------------------------------------*        
013800                                                                          
013900 0110-TRATAR-UM-REGISTRO.                                                 
014000     ADD 1 TO W-LIDOS                                                     
014100     PERFORM 2000-VALIDAR-REGISTRO                                        
014200     IF REGISTRO-VALIDO                                                   
014300         PERFORM 3000-NORMALIZAR-REGISTRO                                 
014400         PERFORM 7520-GRAVAR-LOG                                          
014500         ADD 1 TO W-GRAVADOS                                              
014600     ELSE                                                                 
014700         ADD 1 TO W-REJEITADOS                                            
014800     END-IF                                                               
014900     IF SW-DEBUG-LIGADO                                                   
015000         DISPLAY "EPE041P LIDOS ATE AGORA: " W-LIDOS                      
015100     END-IF                                                               
015200     PERFORM 7650-LER-PROX-FEED.                                          
015300                                                                          
015400*----------------------------------------------------------------*        
015500 2000-VALIDAR-REGISTRO       SECTION.                                     
015600*    Nome, url e preco sao criticos para aceitar o produto                
015700*----------------------------------------------------------------*        
015800     MOVE "S" TO W-REGISTRO-VALIDO                                        
015900     IF FBR-NOME = SPACES                                                 
016000         MOVE "N" TO W-REGISTRO-VALIDO                                    
016100     END-IF                                                               
016200     IF FBR-URL = SPACES                                                  
016300         MOVE "N" TO W-REGISTRO-VALIDO                                    
016400     END-IF                                                               
016500     IF FBR-PRECO-AUSENTE                                                 
016600         MOVE "N" TO W-REGISTRO-VALIDO                                    
016700     END-IF                                                               
016800     IF FBR-PRECO < 0                                                     
016900         MOVE "N" TO W-REGISTRO-VALIDO                                    
017000     END-IF.                                                              
017100*----------------------------------------------------------------*        
017200 2000-99-FIM.                EXIT.                                        
017300*----------------------------------------------------------------*        
017400                                                                          
017500*----------------------------------------------------------------*        
017600 3000-NORMALIZAR-REGISTRO    SECTION.                                     
017700*    Mapeamento dos campos da KOSIK e derivacao dos dados                 
017800*----------------------------------------------------------------*        
017900     MOVE "K"            TO PRN-LOJA                                      
018000     MOVE FBR-NOME       TO PRN-NOME                                      
018100     MOVE FBR-PRECO      TO PRN-PRECO                                     
018200     MOVE 1              TO PRN-QTD-PECAS                                 
018300     MOVE FBR-FABRICANTE TO PRN-FABRICANTE                                
018400     MOVE FBR-DESCRICAO  TO PRN-DESCRICAO                                 
018500     PERFORM 3100-MAPEAR-URL      THRU 3100-99-FIM                        
018600     PERFORM 3200-MAPEAR-UNIDADE  THRU 3200-99-FIM                        
018700     PERFORM 8810-PARTIR-TOKENS   THRU 8810-99-FIM                        
018800     PERFORM 8820-GERAR-CHAVE-UNICA THRU 8820-99-FIM.                     
018900*----------------------------------------------------------------*        
019000 3000-99-FIM.                EXIT.                                        
019100*----------------------------------------------------------------*        
019200                                                                          
019300*----------------------------------------------------------------*        
019400 3100-MAPEAR-URL             SECTION.                                     
019500*    KOSIK recebe prefixo fixo da loja no lugar de url propria            
019600*----------------------------------------------------------------*        
019700     MOVE SPACES TO PRN-URL                                               
019800     STRING "www.kosik.cz" DELIMITED BY SIZE                              
019900            FBR-URL        DELIMITED BY SPACE                             
020000         INTO PRN-URL.                                                    
020100*----------------------------------------------------------------*        
020200 3100-99-FIM.                EXIT.                                        
020300*----------------------------------------------------------------*        
020400                                                                          
020500*----------------------------------------------------------------*        
020600 3200-MAPEAR-UNIDADE         SECTION.                                     
020700*    "ks" vira PECA, qualquer outro valor fica DESCONHECIDA               
020800*----------------------------------------------------------------*        
020900     IF FBR-UNIDADE(1:2) = "ks"                                           
021000         MOVE "P" TO PRN-TIPO-UNIDADE                                     
021100     ELSE                                                                 
021200         MOVE SPACE TO PRN-TIPO-UNIDADE                                   
021300     END-IF.                                                              
021400*----------------------------------------------------------------*        
021500 3200-99-FIM.                EXIT.                                        
021600*----------------------------------------------------------------*        
021700                                                                          
021800*----------------------------------------------------------------*        
021900 4000-LISTAR-CONTADORES      SECTION.                                     
022000*    Resumo de contadores do adaptador ao final do feed                   
022100*----------------------------------------------------------------*        
022200     COMPUTE W-TOTAL-LIDO = W-GRAVADOS + W-REJEITADOS                     
022300     DISPLAY "ADAPTADOR KOSIK"                                            
022400     DISPLAY W-TOTAL-LIDO                                                 
022500     DISPLAY "Normalized products: " W-GRAVADOS                           
022600     DISPLAY "Invalid products: " W-REJEITADOS                            
022700     DISPLAY W-GRAVADOS " + " W-REJEITADOS " = " W-TOTAL-LIDO.            
022800*----------------------------------------------------------------*        
022900 4000-99-FIM.                EXIT.                                        
023000*----------------------------------------------------------------*        
023100                                                                          
023200*----------------------------------------------------------------*        
023300 7520-GRAVAR-LOG.                                                         
023400*    Grava a retencao binaria e o log-texto legivel do produto            
023500*    normalizados (Ticket CS-1706 - passou a gravar os dois)      CS-1706 
023600*----------------------------------------------------------------*        
023700     WRITE REG-PRODUTO-NORM                                               
023800     IF NOT FS-OK                                                         
023900         DISPLAY "EPE041P - ERRO AO GRAVAR RETENCAO KOSIK " FBR-NO        
024000     END-IF                                                               
024100     PERFORM 7525-GRAVAR-LOG-TEXTO THRU 7525-99-FIM.                      
024200*----------------------------------------------------------------*        
024300 7525-GRAVAR-LOG-TEXTO.                                                   
024400*    Bloco formatado: nome, preco, loja, url e, so quando                 
024500*    quando presentes, descricao/fabricante/unidade (Ticket               
024600*    CS-1706)                                                             
024700*----------------------------------------------------------------*        
024800     MOVE PRN-NOME       TO REG-LOG-PRODUTO-TXT                           
024900     WRITE REG-LOG-PRODUTO-TXT                                            
025000     MOVE PRN-PRECO TO W-LT-PRECO                                         
025100     MOVE W-LT-PRECO     TO REG-LOG-PRODUTO-TXT                           
025200     WRITE REG-LOG-PRODUTO-TXT                                            
025300     MOVE "KOSIK"        TO REG-LOG-PRODUTO-TXT                           
025400     WRITE REG-LOG-PRODUTO-TXT                                            
025500     MOVE PRN-URL        TO REG-LOG-PRODUTO-TXT                           
025600     WRITE REG-LOG-PRODUTO-TXT                                            
025700     IF PRN-DESCRICAO NOT = SPACES                                        
025800         MOVE PRN-DESCRICAO TO REG-LOG-PRODUTO-TXT                        
025900         WRITE REG-LOG-PRODUTO-TXT                                        
026000     END-IF                                                               
026100     IF PRN-FABRICANTE NOT = SPACES                                       
026200         MOVE PRN-FABRICANTE TO REG-LOG-PRODUTO-TXT                       
026300         WRITE REG-LOG-PRODUTO-TXT                                        
026400     END-IF                                                               
026500     EVALUATE TRUE                                                        
026600         WHEN PRN-UNIDADE-PECA   MOVE "PIECES" TO W-LT-UNIDADE            
026700         WHEN PRN-UNIDADE-PESO   MOVE "WEIGHT" TO W-LT-UNIDADE            
026800         WHEN PRN-UNIDADE-VOLUME MOVE "VOLUME" TO W-LT-UNIDADE            
026900         WHEN PRN-UNIDADE-CAIXA  MOVE "BOX"    TO W-LT-UNIDADE            
027000         WHEN PRN-UNIDADE-OUTRA  MOVE "OTHER"  TO W-LT-UNIDADE            
027100         WHEN OTHER              MOVE SPACES   TO W-LT-UNIDADE            
027200     END-EVALUATE                                                         
027300     IF W-LT-UNIDADE NOT = SPACES                                         
027400         MOVE PRN-QTD-PECAS TO W-LT-QTD-PECAS                             
027500         MOVE SPACES TO REG-LOG-PRODUTO-TXT                               
027600         STRING W-LT-UNIDADE   DELIMITED BY SPACE                         
027700                " "            DELIMITED BY SIZE                          
027800                W-LT-QTD-PECAS DELIMITED BY SIZE                          
027900             INTO REG-LOG-PRODUTO-TXT                                     
028000         WRITE REG-LOG-PRODUTO-TXT                                        
028100     END-IF.                                                              
028200*----------------------------------------------------------------*        
028300 7525-99-FIM.                EXIT.                                        
028400*----------------------------------------------------------------*        
028500 7610-ABRIR-ARQUIVOS.                                                     
028600*----------------------------------------------------------------*        
028700     OPEN INPUT  FEED-KOSIK                                               
028800     IF FS-OK                                                             
028900         OPEN OUTPUT NRM-KOSIK                                            
029000     END-IF                                                               
029100     IF FS-OK                                                             
029200         OPEN OUTPUT LOG-KOSIK                                            
029300     END-IF.                                                              
029400*----------------------------------------------------------------*        
029500 7650-LER-PROX-FEED.                                                      
029600*----------------------------------------------------------------*        
029700     READ FEED-KOSIK                                                      
029800         AT END MOVE "10" TO WS-RESULTADO-ACESSO                          
029900     END-READ.                                                            
030000*----------------------------------------------------------------*        
030100 7690-FECHAR-ARQUIVOS.                                                    
030200*----------------------------------------------------------------*        
030300     CLOSE FEED-KOSIK                                                     
030400           NRM-KOSIK                                                      
030500           LOG-KOSIK.                                                     
030600                                                                          
030700******************************************************************        
030800* ROTINAS COMUNS DE TOKENIZACAO E CHAVE UNICA (8810/8820)                 
030900******************************************************************        
031000 COPY "EPE800R.cpy".                                                      
